000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STMVHDR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT - SWIFT STP.
000700 DATE-WRITTEN.   14 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE BASIC
001200*               HEADER BLOCK AND TRAILER OF AN MT940 CUSTOMER
001300*               STATEMENT MESSAGE.  THE HEADER IS PASSED
001400*               THROUGH VERBATIM BY THE CALLER - THIS ROUTINE
001500*               ONLY CONFIRMS THE FOUR SWIFT BLOCK TAGS ARE
001600*               PRESENT AND THE TRAILER LITERAL IS CORRECT.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT
002200*                  - SWIFT MT940 PHASE 1
002300*                  - INITIAL VERSION.
002400*-----------------------------------------------------------------
002500* ST9A07 - ACNRJR - 02/09/1993 - E-REQUEST 2201
002600*                  - REJECT HEADER WHEN BLOCK 4 TAG IS MISSING
002700*                    THE TRAILING COLON.  FRANKFURT BRANCH FEED
002800*                    WAS SENDING TRUNCATED BLOCK 4 TAGS.
002900*-----------------------------------------------------------------
003000* ST9B09 - TMPJP6 - 14/11/1995 - E-REQUEST 5390
003100*                  - SCAN FOR THE BLOCK TAGS ANYWHERE IN THE
003200*                    80 BYTE HEADER INSTEAD OF FIXED COLUMNS -
003300*                    BLOCK 3 WIDTH VARIES BY MESSAGE USER GROUP.
003400*-----------------------------------------------------------------
003500* Y2K097  - TMPARV - 04/08/1998 - YEAR 2000 PROGRAM
003600*                  - REVIEWED.  NO DATE FIELDS IN THIS ROUTINE.
003700*                    NO CHANGE MADE.
003800*-----------------------------------------------------------------
003900        EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM STMVHDR **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01    WK-C-COMMON.
006100     COPY ASCMWS.
006200
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-HDR-SCAN               PIC X(80).
006500     05  WK-C-HDR-SCAN-R REDEFINES WK-C-HDR-SCAN.
006600         10  WK-C-HDR-TAG1-OPEN      PIC X(03).
006700         10  FILLER                  PIC X(77).
006800     05  WK-C-TRL-SCAN               PIC X(02).
006900     05  WK-C-TRL-SCAN-R REDEFINES WK-C-TRL-SCAN.
007000         10  WK-C-TRL-DASH           PIC X(01).
007100         10  WK-C-TRL-BRACE          PIC X(01).
007200     05  WK-C-BLK1-CNT               PIC S9(04) COMP VALUE ZEROES.
007300     05  WK-C-BLK2-CNT               PIC S9(04) COMP VALUE ZEROES.
007400     05  WK-C-BLK3-CNT               PIC S9(04) COMP VALUE ZEROES.
007500     05  WK-C-BLK4-CNT               PIC S9(04) COMP VALUE ZEROES.
007600     05  WK-C-SUBS                   PIC S9(04) COMP VALUE ZEROES.
007700     05  FILLER                      PIC X(08) VALUE SPACES.
007800
007900 01  WK-C-LITERALS.
008000     05  C-HDR-TAG1                  PIC X(03) VALUE "{1:".
008100     05  C-HDR-TAG2                  PIC X(03) VALUE "{2:".
008200     05  C-HDR-TAG3                  PIC X(03) VALUE "{3:".
008300     05  C-HDR-TAG4                  PIC X(03) VALUE "{4:".
008400     05  C-TRAILER-LIT               PIC X(02) VALUE "-}".
008500     05  C-ERR-HEADER                PIC X(07) VALUE "ST9E001".
008600     05  C-ERR-TRAILER               PIC X(07) VALUE "ST9E002".
008700     05  FILLER                      PIC X(10) VALUE SPACES.
008800
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200     COPY VHDR.
009300     EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VHDR-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     EXIT PROGRAM.
010100
010200*-----------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*-----------------------------------------------------------------*
010500     MOVE    SPACES                  TO    WK-C-VHDR-OUTPUT.
010600     MOVE    "Y"                     TO    WK-C-VHDR-VALID.
010700     MOVE    WK-C-VHDR-HEADER        TO    WK-C-HDR-SCAN.
010800     MOVE    WK-C-VHDR-TRAILER       TO    WK-C-TRL-SCAN.
010900     MOVE    ZEROES                  TO    WK-C-BLK1-CNT
011000                                            WK-C-BLK2-CNT
011100                                            WK-C-BLK3-CNT
011200                                            WK-C-BLK4-CNT.
011300     MOVE    1                       TO    WK-C-SUBS.
011400
011500     IF  WK-C-HDR-SCAN = SPACES OR LOW-VALUES
011600         MOVE    "N"                 TO    WK-C-VHDR-VALID
011700         MOVE    C-ERR-HEADER        TO    WK-C-VHDR-ERROR-CD
011800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011900
012000     PERFORM B100-SCAN-ONE-COLUMN
012100        THRU B199-SCAN-ONE-COLUMN-EX
012200           78 TIMES.
012300
012400     IF  WK-C-BLK1-CNT = 0 OR WK-C-BLK2-CNT = 0
012500            OR WK-C-BLK3-CNT = 0 OR WK-C-BLK4-CNT = 0
012600         MOVE    "N"                 TO    WK-C-VHDR-VALID
012700         MOVE    C-ERR-HEADER        TO    WK-C-VHDR-ERROR-CD
012800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012900
013000     IF  WK-C-TRL-SCAN NOT = C-TRAILER-LIT
013100         MOVE    "N"                 TO    WK-C-VHDR-VALID
013200         MOVE    C-ERR-TRAILER       TO    WK-C-VHDR-ERROR-CD.
013300
013400 A099-PROCESS-CALLED-ROUTINE-EX.
013500     EXIT.
013600
013700*-----------------------------------------------------------------*
013800* SCAN A SINGLE HEADER COLUMN FOR ANY OF THE FOUR BLOCK TAGS      *
013900* (ST9B09) - CALLED 78 TIMES BY A000 ABOVE, SUBSCRIPT CARRIED IN  *
014000* WK-C-SUBS                                                       *
014100*-----------------------------------------------------------------*
014200 B100-SCAN-ONE-COLUMN.
014300     IF  WK-C-HDR-SCAN(WK-C-SUBS:3) = C-HDR-TAG1
014400         ADD 1 TO WK-C-BLK1-CNT.
014500     IF  WK-C-HDR-SCAN(WK-C-SUBS:3) = C-HDR-TAG2
014600         ADD 1 TO WK-C-BLK2-CNT.
014700     IF  WK-C-HDR-SCAN(WK-C-SUBS:3) = C-HDR-TAG3
014800         ADD 1 TO WK-C-BLK3-CNT.
014900     IF  WK-C-HDR-SCAN(WK-C-SUBS:3) = C-HDR-TAG4
015000         ADD 1 TO WK-C-BLK4-CNT.
015100     ADD 1 TO WK-C-SUBS.
015200
015300 B199-SCAN-ONE-COLUMN-EX.
015400     EXIT.
015500
015600******************************************************************
015700************** END OF PROGRAM SOURCE -  STMVHDR ****************
015800******************************************************************
