000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STM940WR.
000300 AUTHOR. ACNRJR.
000400 INSTALLATION. CASH MANAGEMENT - SWIFT STP.
000500 DATE-WRITTEN. 18 JUN 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO WRITE THE RENDERED     *
001100*              MT940 CUSTOMER STATEMENT MESSAGE, ONE 80 BYTE      *
001200*              LINE AT A TIME, TO THE OUTPUT MESSAGE FILE.  THE   *
001300*              CALLER DRIVES THIS ROUTINE WITH A FUNCTION CODE -  *
001400*              "O" OPEN, "W" WRITE ONE LINE, "C" CLOSE - SO THE   *
001500*              OUTPUT FILE STAYS OPEN ACROSS MANY CALLS FOR THE   *
001600*              LIFE OF ONE RENDERED MESSAGE.                     *
001700*=================================================================
001800*
001900* HISTORY OF AMENDMENT :                                         *
002000*=================================================================
002100*
002200* ST9A00 - ACNRJR - 18/06/1993 - BANK STATEMENT INTERFACE PROJECT *
002300*                  - SWIFT MT940 PHASE 1                         *
002400*                  - INITIAL VERSION.                            *
002500*-----------------------------------------------------------------
002600* ST9B06 - TMPJP6 - 21/05/1996 - E-REQUEST 6004                  *
002700*                  - CLOSE AND REOPEN THE OUTPUT FILE WHEN A      *
002800*                    SECOND MESSAGE IS RENDERED IN THE SAME RUN - *
002900*                    STATEMENT RERUN JOB WAS ABENDING ON THE      *
003000*                    SECOND OPEN.                                 *
003100*-----------------------------------------------------------------
003200* Y2K094  - TMPARV - 14/07/1998 - YEAR 2000 PROGRAM               *
003300*                  - REVIEWED.  NO CENTURY-BEARING FIELDS IN      *
003400*                    THIS PROGRAM.  NO CHANGE REQUIRED.          *
003500*=================================================================
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500        SELECT RFS940OT ASSIGN TO DATABASE-RFS940OT
004600        ORGANIZATION IS SEQUENTIAL
004700 FILE STATUS IS WK-C-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  RFS940OT
005100        LABEL RECORDS ARE OMITTED
005200 DATA RECORD IS WK-C-RFS940OT.
005300 01  WK-C-RFS940OT                PIC X(80).
005400 01  WK-C-RFS940OT-R REDEFINES WK-C-RFS940OT.
005500     05  WK-C-RFS940OT-TAG        PIC X(05).
005600     05  FILLER                   PIC X(75).
005700
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                      PIC X(24) VALUE
006000        "** PROGRAM STM940WR **".
006100
006200 01  WK-C-COMMON.
006300        COPY ASCMWS.
006400
006500 01  WS-C-FLAG.
006600     05  WS-C-FILE-OPEN           PIC X(01) VALUE "N".
006700     05  WS-C-LINE-CNT            PIC S9(06) COMP VALUE ZEROES.
006800     05  FILLER                   PIC X(05) VALUE SPACES.
006900
007000 01  WS-C-RUN-DATE-AREA.
007100     05  WS-C-RUN-DATE            PIC X(06) VALUE SPACES.
007200     05  WS-C-RUN-DATE-R REDEFINES WS-C-RUN-DATE.
007300         10  WS-C-RUN-YY              PIC 9(02).
007400         10  WS-C-RUN-MM              PIC 9(02).
007500         10  WS-C-RUN-DD              PIC 9(02).
007600     05  FILLER                   PIC X(04) VALUE SPACES.
007700
007800 01  WS-C-TRACE-AREA.
007900     05  WS-C-TRACE-LINE          PIC X(80) VALUE SPACES.
008000     05  WS-C-TRACE-LINE-R REDEFINES WS-C-TRACE-LINE.
008100         10  WS-C-TRACE-TAG           PIC X(05).
008200         10  FILLER                   PIC X(75).
008300
008400****************
008500 LINKAGE SECTION.
008600****************
008700        COPY VWR940.
008800
008900        EJECT
009000****************************************
009100 PROCEDURE DIVISION USING WK-C-VWR-RECORD.
009200****************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600 GOBACK.
009700
009800*-----------------------------------------------------------------
009900*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*-----------------------------------------------------------------
010200*
010300     MOVE "Y"                 TO   WK-C-VWR-VALID.
010400     MOVE SPACES               TO   WK-C-VWR-ERROR-CD.
010500
010600     EVALUATE TRUE
010700        WHEN WK-C-VWR-OPEN
010800           PERFORM B100-OPEN-OUTPUT-FILE
010900              THRU B199-OPEN-OUTPUT-FILE-EX
011000        WHEN WK-C-VWR-WRITE
011100           PERFORM B200-WRITE-ONE-LINE
011200              THRU B299-WRITE-ONE-LINE-EX
011300        WHEN WK-C-VWR-CLOSE
011400           PERFORM B300-CLOSE-OUTPUT-FILE
011500              THRU B399-CLOSE-OUTPUT-FILE-EX
011600        WHEN OTHER
011700           MOVE "N"            TO   WK-C-VWR-VALID
011800           MOVE "ST9E901"      TO   WK-C-VWR-ERROR-CD
011900     END-EVALUATE.
012000
012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200 EXIT.
012300
012400*-----------------------------------------------------------------
012500*
012600 B100-OPEN-OUTPUT-FILE.
012700*-----------------------------------------------------------------
012800     IF  WS-C-FILE-OPEN = "Y"
012900         CLOSE    RFS940OT
013000     END-IF.
013100
013200     MOVE ZEROES               TO   WS-C-LINE-CNT.
013300     ACCEPT WS-C-RUN-DATE FROM DATE.
013400     OPEN OUTPUT RFS940OT.
013500     IF  WK-C-SUCCESSFUL
013600         MOVE "Y"              TO   WS-C-FILE-OPEN
013700     ELSE
013800         DISPLAY "STM940WR - OPEN FILE ERROR - RFS940OT"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         MOVE "N"               TO   WK-C-VWR-VALID
014100         MOVE "ST9E902"         TO   WK-C-VWR-ERROR-CD
014200     END-IF.
014300
014400 B199-OPEN-OUTPUT-FILE-EX.
014500 EXIT.
014600
014700*-----------------------------------------------------------------
014800*
014900 B200-WRITE-ONE-LINE.
015000*-----------------------------------------------------------------
015100     IF  WS-C-FILE-OPEN NOT = "Y"
015200         MOVE "N"               TO   WK-C-VWR-VALID
015300         MOVE "ST9E903"         TO   WK-C-VWR-ERROR-CD
015400         GO TO B299-WRITE-ONE-LINE-EX.
015500
015600     MOVE WK-C-VWR-LINE         TO   WK-C-RFS940OT.
015700     WRITE WK-C-RFS940OT.
015800     IF  WK-C-SUCCESSFUL
015900         ADD 1 TO WS-C-LINE-CNT
016000     ELSE
016100         MOVE WK-C-VWR-LINE     TO   WS-C-TRACE-LINE
016200         DISPLAY "STM940WR - WRITE FILE ERROR - RFS940OT"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400         DISPLAY "LINE TAG WAS " WS-C-TRACE-TAG
016500         MOVE "N"               TO   WK-C-VWR-VALID
016600         MOVE "ST9E904"         TO   WK-C-VWR-ERROR-CD
016700     END-IF.
016800
016900 B299-WRITE-ONE-LINE-EX.
017000 EXIT.
017100
017200*-----------------------------------------------------------------
017300*
017400 B300-CLOSE-OUTPUT-FILE.
017500*-----------------------------------------------------------------
017600     IF  WS-C-FILE-OPEN = "Y"
017700         CLOSE RFS940OT
017800         IF  NOT WK-C-SUCCESSFUL
017900             DISPLAY "STM940WR - CLOSE FILE ERROR - RFS940OT"
018000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         ELSE
018200             DISPLAY "STM940WR - " WS-C-LINE-CNT
018300                     " LINES WRITTEN - RUN DATE "
018400                     WS-C-RUN-YY "/" WS-C-RUN-MM "/" WS-C-RUN-DD
018500         END-IF
018600         MOVE "N"               TO   WS-C-FILE-OPEN
018700     END-IF.
018800
018900 B399-CLOSE-OUTPUT-FILE-EX.
019000 EXIT.
019100
019200******************************************************************
019300************** END OF PROGRAM SOURCE -  STM940WR ***************
019400******************************************************************
