000100*-----------------------------------------------------------------*
000200* VHDR - LINKAGE AREA - STMVHDR - MESSAGE HEADER/TRAILER          *
000300*        VALIDATE                                                *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                       *
000600*-----------------------------------------------------------------*
000700* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT *
000800*                  - SWIFT MT940 PHASE 1                         *
000900*                  - INITIAL VERSION.                            *
001000*-----------------------------------------------------------------*
001100 01  WK-C-VHDR-RECORD.
001200     05  WK-C-VHDR-INPUT.
001300         10  WK-C-VHDR-HEADER        PIC X(80).
001400         10  WK-C-VHDR-HEADER-R REDEFINES WK-C-VHDR-HEADER.
001500             15  WK-C-VHDR-BLK1          PIC X(20).
001600             15  WK-C-VHDR-BLK2          PIC X(20).
001700             15  WK-C-VHDR-BLK3          PIC X(20).
001800             15  WK-C-VHDR-BLK4          PIC X(20).
001900         10  WK-C-VHDR-TRAILER       PIC X(02).
002000     05  WK-C-VHDR-OUTPUT.
002100         10  WK-C-VHDR-VALID         PIC X(01).
002200             88  WK-C-VHDR-IS-VALID         VALUE "Y".
002300         10  WK-C-VHDR-ERROR-CD      PIC X(07).
002400     05  FILLER                      PIC X(10).
