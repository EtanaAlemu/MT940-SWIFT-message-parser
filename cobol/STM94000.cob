000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STM94000.
000300 AUTHOR. ACNRJR.
000400 INSTALLATION. CASH MANAGEMENT - SWIFT STP.
000500 DATE-WRITTEN. 18 JUN 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS THE MAIN DRIVER FOR THE SWIFT MT940        *
001100*              CUSTOMER STATEMENT MESSAGE SUBSYSTEM.  RUN WITH    *
001200*              UPSI-0 OFF IT BUILDS A MESSAGE FROM THE CASH       *
001300*              MANAGEMENT TRANSACTION FILE (STM940TX) - ONE       *
001400*              HEADER RECORD, ZERO OR MORE STATEMENT LINE         *
001500*              RECORDS, ONE TRAILER RECORD.  RUN WITH UPSI-0 ON   *
001600*              IT PARSES A RAW MT940 MESSAGE FILE (RFS940IN) -    *
001700*              ONE 80 BYTE SWIFT TEXT LINE PER RECORD.  EITHER    *
001800*              WAY THE DECOMPOSED MESSAGE ENDS UP IN THE SAME     *
001900*              RFS940-RECORD WORK AREA AND IS RENDERED OUT TO     *
002000*              THE OUTPUT MESSAGE FILE (RFS940OT, VIA STM940WR)   *
002100*              IN FINISHED SWIFT WIRE FORMAT.  ALL TAG VALIDATION *
002200*              IS CARRIED OUT BY CALLED COMMON ROUTINES - STMVHDR *
002300*              STMVSCL, STMVBAL, STMVT61 - SHARED BY BOTH PATHS.  *
002400*              ANY VALIDATION FAILURE ABENDS THE RUN.            *
002500*=================================================================
002600*
002700* HISTORY OF AMENDMENT :                                         *
002800*=================================================================
002900*
003000* ST9A00 - ACNRJR - 18/06/1993 - BANK STATEMENT INTERFACE PROJECT *
003100*                  - SWIFT MT940 PHASE 1                         *
003200*                  - INITIAL VERSION - BUILD PATH ONLY.          *
003300*-----------------------------------------------------------------
003400* ST9A07 - ACNRJR - 09/08/1993 - PROJ#STM94 - SWIFT MT940 PHASE 1 *
003500*                  - ADDED PARSE PATH, SELECTED BY UPSI-0 TO      *
003600*                    SHARE ONE LOAD MODULE WITH THE BUILD PATH.   *
003700*-----------------------------------------------------------------
003800* ST9B02 - TMPJP6 - 19/02/1995 - E-REQUEST 5122                  *
003900*                  - CARRY TAG 61 FUNDS CODE AND BANK REFERENCE   *
004000*                    THROUGH BOTH BUILD AND PARSE PATHS.          *
004100*-----------------------------------------------------------------
004200* ST9B09 - TMPJP6 - 14/11/1996 - E-REQUEST 6550                  *
004300*                  - PARSE PATH WAS DROPPING THE TAG 61 SUPP-     *
004400*                    LEMENTARY DETAILS CONTINUATION LINE WHEN IT  *
004500*                    WAS FOLLOWED IMMEDIATELY BY ANOTHER TAG 61 - *
004600*                    ADDED PUSHBACK-LINE HOLDING AREA SO THE      *
004700*                    LOOKAHEAD READ CAN BE REPLAYED.             *
004800*-----------------------------------------------------------------
004900* Y2K097  - TMPARV - 03/09/1998 - YEAR 2000 PROGRAM               *
005000*                  - REVIEWED.  ALL DATES HANDLED HERE ARE SWIFT  *
005100*                    YYMMDD WIRE FORMAT WITH NO CENTURY DIGIT -   *
005200*                    NOT A WINDOWING DEFECT.  NO CHANGE MADE.     *
005210*-----------------------------------------------------------------
005220* ST9C06 - VENL29 - 17/03/1997 - E-REQUEST 7191                  *
005230*                  - PARSE PATH NEVER CHECKED THAT THE HEADER,    *
005240*                    TAGS 20/25/28C/60F/62F/64 AND THE TRAILER    *
005250*                    WERE ALL PRESENT - A MESSAGE CUT SHORT RAN   *
005260*                    TO END OF FILE AND STILL GOT RENDERED.       *
005270*                    C900/C850 NOW FLAG EACH TAG SEEN IN           *
005280*                    RFS940-STATUS (SEE RFS940ST COPYBOOK) AND    *
005290*                    C000 CHECKS ALL EIGHT VIA NEW PARAGRAPH      *
005295*                    C950-CHECK-MANDATORY-TAGS BEFORE RENDERING.  *
005297*                    ALSO FIXED C400/STMVSCL - TAG 28C STMT/SEQ   *
005298*                    NUMBER IS VARIABLE WIDTH, NOT A FIXED 5/1/5. *
005300*=================================================================
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006000        UPSI-0 IS UPSI-SWITCH-0
006100           ON STATUS IS U0-ON
006200           OFF STATUS IS U0-OFF.
006300*-----------------------------------------------------------------
006400* UPSI-0 OFF (DEFAULT) = BUILD A MESSAGE FROM STM940TX.          *
006500* UPSI-0 ON            = PARSE A RAW MESSAGE FROM RFS940IN.      *
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900        SELECT STM940TX ASSIGN TO DATABASE-STM940TX
007000        ORGANIZATION IS SEQUENTIAL
007100 FILE STATUS IS WK-C-FILE-STATUS.
007200        SELECT RFS940IN ASSIGN TO DATABASE-RFS940IN
007300        ORGANIZATION IS SEQUENTIAL
007400 FILE STATUS IS WK-C-FILE-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  STM940TX
007900        LABEL RECORDS ARE OMITTED
008000 DATA RECORD IS STM940TX-RECORD.
008100        COPY STM940TX.
008200
008300 FD  RFS940IN
008400        LABEL RECORDS ARE OMITTED
008500 DATA RECORD IS WK-C-RFS940IN-REC.
008600 01  WK-C-RFS940IN-REC              PIC X(80).
008700
008800 WORKING-STORAGE SECTION.
008900 01  FILLER                      PIC X(24) VALUE
009000        "** PROGRAM STM94000 **".
009100
009200 01  WK-C-COMMON.
009300        COPY ASCMWS.
009400
009500*-----------------------------------------------------------------
009600* WORK COPIES OF EACH CALLED ROUTINE'S LINKAGE AREA              *
009700*-----------------------------------------------------------------*
009800        COPY VSCL.
009900        COPY VBAL.
010000        COPY VHDR.
010100        COPY VT61.
010200        COPY VWR940.
010300
010400*-----------------------------------------------------------------
010500* THE DECOMPOSED MESSAGE WORK AREA - BUILT BY EITHER PATH,       *
010600* RENDERED BY THE COMMON D-SERIES PARAGRAPHS BELOW               *
010700*-----------------------------------------------------------------*
010800        COPY RFS940ST.
010900
011000 01  WK-C-SWITCHES.
011100     05  WK-C-END-OF-FILE           PIC X(01) VALUE "N".
011200     05  WK-C-TX-OPEN               PIC X(01) VALUE "N".
011300     05  WK-C-IN-OPEN               PIC X(01) VALUE "N".
011400     05  WK-C-PUSHBACK-FLAG         PIC X(01) VALUE "N".
011500     05  WK-C-FOUND-SLASH           PIC X(01) VALUE "N".
011600     05  FILLER                     PIC X(05) VALUE SPACES.
011700
011800 01  WK-C-LINE-AREA.
011900     05  WK-C-HDR-SAVE              PIC X(80) VALUE SPACES.
012000     05  WK-C-TRL-SAVE              PIC X(02) VALUE SPACES.
012100     05  WK-C-CURR-LINE             PIC X(80) VALUE SPACES.
012200     05  WK-C-PUSHBACK-LINE         PIC X(80) VALUE SPACES.
012300     05  WK-C-OUT-LINE              PIC X(80) VALUE SPACES.
012400     05  FILLER                     PIC X(10) VALUE SPACES.
012500
012600 01  WK-C-T61-SCAN-AREA.
012700     05  WK-C-T61-BODY              PIC X(76) VALUE SPACES.
012800     05  WK-C-T61-BODY-R REDEFINES WK-C-T61-BODY.
012900         10  WK-C-T61-CHAR          PIC X(01) OCCURS 76 TIMES.
013000     05  FILLER                     PIC X(04) VALUE SPACES.
013100
013200 01  WK-C-SUBSCRIPTS.
013300     05  WK-C-BAL-SUBS              PIC S9(04) COMP VALUE ZEROES.
013400     05  WK-C-T61-SUBS              PIC S9(04) COMP VALUE ZEROES.
013500     05  WK-C-POS                   PIC S9(04) COMP VALUE ZEROES.
013600     05  WK-C-START                 PIC S9(04) COMP VALUE ZEROES.
013700     05  WK-C-AMT-LEN               PIC S9(04) COMP VALUE ZEROES.
013800     05  WK-C-SCAN-LEN              PIC S9(04) COMP VALUE ZEROES.
013900     05  FILLER                     PIC X(06) VALUE SPACES.
014000
014100****************************************
014200 PROCEDURE DIVISION.
014300****************************************
014400 MAIN-MODULE.
014500     PERFORM A000-INITIALIZE-ROUTINE
014600        THRU A099-INITIALIZE-ROUTINE-EX.
014700
014800     IF  UPSI-SWITCH-0 = U0-ON
014900         PERFORM C000-PARSE-MESSAGE
015000            THRU C099-PARSE-MESSAGE-EX
015100     ELSE
015200         PERFORM B000-BUILD-MESSAGE
015300            THRU B099-BUILD-MESSAGE-EX
015400     END-IF.
015500
015600     PERFORM D500-RENDER-MESSAGE
015700        THRU D599-RENDER-MESSAGE-EX.
015800
015900     PERFORM Z000-END-PROGRAM-ROUTINE
016000        THRU Z099-END-PROGRAM-ROUTINE-EX.
016100 STOP RUN.
016200
016300*-----------------------------------------------------------------
016400*
016500 A000-INITIALIZE-ROUTINE.
016600*-----------------------------------------------------------------
016700*
016800     MOVE SPACES               TO   RFS940-RECORD.
016900     MOVE ZEROES                TO   RFS940-T61-COUNT.
016910     MOVE "N"                   TO   RFS940-SEEN-HDR.
016920     MOVE "N"                   TO   RFS940-SEEN-T20.
016930     MOVE "N"                   TO   RFS940-SEEN-T25.
016940     MOVE "N"                   TO   RFS940-SEEN-T28C.
016950     MOVE "N"                   TO   RFS940-SEEN-60F.
016960     MOVE "N"                   TO   RFS940-SEEN-62F.
016970     MOVE "N"                   TO   RFS940-SEEN-64.
016980     MOVE "N"                   TO   RFS940-SEEN-TRL.
017000     MOVE "N"                   TO   WK-C-TX-OPEN.
017100     MOVE "N"                   TO   WK-C-IN-OPEN.
017200
017300 A099-INITIALIZE-ROUTINE-EX.
017400 EXIT.
017500
017600*=================================================================
017700* BUILD PATH - ASSEMBLE A MESSAGE FROM THE TRANSACTION INPUT FILE*
017800*=================================================================
017900
018000*-----------------------------------------------------------------
018100*
018200 B000-BUILD-MESSAGE.
018300*-----------------------------------------------------------------
018400*
018500     OPEN INPUT STM940TX.
018600     IF  NOT WK-C-SUCCESSFUL
018700         DISPLAY "STM94000 - OPEN FILE ERROR - STM940TX"
018800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900         GO TO Y900-ABNORMAL-TERMINATION
019000     END-IF.
019100     MOVE "Y"                   TO   WK-C-TX-OPEN.
019200
019300     MOVE "N"                   TO   WK-C-END-OF-FILE.
019400     PERFORM B900-PROCESS-STM940TX-RECORD
019500        THRU B999-PROCESS-STM940TX-RECORD-EX
019600           UNTIL WK-C-END-OF-FILE = "Y".
019700
019800     CLOSE STM940TX.
019900     MOVE "N"                   TO   WK-C-TX-OPEN.
020000
020100 B099-BUILD-MESSAGE-EX.
020200 EXIT.
020300
020400*-----------------------------------------------------------------
020500*
020600 B900-PROCESS-STM940TX-RECORD.
020700*-----------------------------------------------------------------
020800*
020900     READ STM940TX
021000         AT END
021100             MOVE "Y"            TO   WK-C-END-OF-FILE
021200         NOT AT END
021300             EVALUATE TRUE
021400                WHEN STM940TX-IS-HEADER
021500                   PERFORM B100-BUILD-SCALAR-FIELDS
021600                      THRU B199-BUILD-SCALAR-FIELDS-EX
021700                   PERFORM B150-BUILD-OPENING-BALANCE
021800                      THRU B159-BUILD-OPENING-BALANCE-EX
021900                WHEN STM940TX-IS-DETAIL
022000                   PERFORM B300-BUILD-STMT-LINE
022100                      THRU B399-BUILD-STMT-LINE-EX
022200                WHEN STM940TX-IS-TRAILER
022300                   PERFORM B400-BUILD-CLOSING-BALANCES
022400                      THRU B499-BUILD-CLOSING-BALANCES-EX
022500                   PERFORM B450-BUILD-HEADER-TRAILER
022600                      THRU B459-BUILD-HEADER-TRAILER-EX
022700             END-EVALUATE
022800     END-READ.
022900
023000 B999-PROCESS-STM940TX-RECORD-EX.
023100 EXIT.
023200
023300*-----------------------------------------------------------------
023400* RECORD TYPE 1 - HEADER TEXT, TAG 20/25/28C, OPENING BALANCE    *
023500*-----------------------------------------------------------------*
023600 B100-BUILD-SCALAR-FIELDS.
023700*-----------------------------------------------------------------
023800*
023900     MOVE STM940TX-H-HEADER     TO   WK-C-HDR-SAVE.
024000
024100     MOVE SPACES                TO   WK-C-VSCL-RECORD.
024200     MOVE "2"                   TO   WK-C-VSCL-OPTION.
024300     MOVE STM940TX-H-TAG20      TO   WK-C-VSCL-VALUE(1:12).
024400     CALL "STMVSCL" USING WK-C-VSCL-RECORD.
024500     IF  WK-C-VSCL-IS-VALID
024600         MOVE STM940TX-H-TAG20   TO   RFS940-TAG20
024700     ELSE
024800         DISPLAY "STM94000 - INVALID TAG 20 - " WK-C-VSCL-ERROR-CD
024900         GO TO Y900-ABNORMAL-TERMINATION
025000     END-IF.
025100
025200     MOVE SPACES                TO   WK-C-VSCL-RECORD.
025300     MOVE "5"                   TO   WK-C-VSCL-OPTION.
025400     MOVE STM940TX-H-TAG25      TO   WK-C-VSCL-VALUE(1:35).
025500     CALL "STMVSCL" USING WK-C-VSCL-RECORD.
025600     IF  WK-C-VSCL-IS-VALID
025700         MOVE STM940TX-H-TAG25   TO   RFS940-TAG25
025800     ELSE
025900         DISPLAY "STM94000 - INVALID TAG 25 - " WK-C-VSCL-ERROR-CD
026000         GO TO Y900-ABNORMAL-TERMINATION
026100     END-IF.
026200
026300     MOVE SPACES                TO   WK-C-VSCL-RECORD.
026400     MOVE "8"                   TO   WK-C-VSCL-OPTION.
026500     MOVE STM940TX-H-TAG28C     TO   WK-C-VSCL-VALUE(1:11).
026600     CALL "STMVSCL" USING WK-C-VSCL-RECORD.
026700     IF  WK-C-VSCL-IS-VALID
026800         MOVE STM940TX-H-TAG28C  TO   RFS940-TAG28C
026900     ELSE
027000         DISPLAY "STM94000 - INVALID TAG 28C - " WK-C-VSCL-ERROR-CD
027100         GO TO Y900-ABNORMAL-TERMINATION
027200     END-IF.
027300
027400 B199-BUILD-SCALAR-FIELDS-EX.
027500 EXIT.
027600
027700*-----------------------------------------------------------------
027800*
027900 B150-BUILD-OPENING-BALANCE.
028000*-----------------------------------------------------------------
028100*
028200     MOVE SPACES                TO   WK-C-VBAL-RECORD.
028300     MOVE "60F"                 TO   WK-C-VBAL-TAGCD.
028400     MOVE STM940TX-H-60F-MARK   TO   WK-C-VBAL-MARK.
028500     MOVE STM940TX-H-60F-DATE   TO   WK-C-VBAL-DATE.
028600     MOVE STM940TX-H-60F-CCY    TO   WK-C-VBAL-CCY.
028700     MOVE STM940TX-H-60F-AMT    TO   WK-C-VBAL-AMT-TEXT.
028800     CALL "STMVBAL" USING WK-C-VBAL-RECORD.
028900     IF  WK-C-VBAL-IS-VALID
029000         MOVE 1                        TO   WK-C-BAL-SUBS
029100         PERFORM B170-STORE-BALANCE
029200            THRU B179-STORE-BALANCE-EX
029300     ELSE
029400         DISPLAY "STM94000 - INVALID TAG 60F - " WK-C-VBAL-ERROR-CD
029500         GO TO Y900-ABNORMAL-TERMINATION
029600     END-IF.
029700
029800 B159-BUILD-OPENING-BALANCE-EX.
029900 EXIT.
030000
030100*-----------------------------------------------------------------
030200* COMMON STORE OF A VALIDATED BALANCE INTO THE RFS940-BAL TABLE, *
030300* SUBSCRIPT CARRIED IN WK-C-BAL-SUBS BY THE CALLER               *
030400*-----------------------------------------------------------------*
030500 B170-STORE-BALANCE.
030600*-----------------------------------------------------------------
030700*
030800     MOVE WK-C-VBAL-TAGCD        TO   RFS940-BAL-TAGCD(WK-C-BAL-SUBS).
030900     MOVE WK-C-VBAL-MARK         TO   RFS940-BAL-MARK(WK-C-BAL-SUBS).
031000     MOVE WK-C-VBAL-DATE         TO   RFS940-BAL-DATE(WK-C-BAL-SUBS).
031100     MOVE WK-C-VBAL-CCY          TO   RFS940-BAL-CCY(WK-C-BAL-SUBS).
031200     MOVE WK-C-VBAL-AMT          TO   RFS940-BAL-AMT(WK-C-BAL-SUBS).
031300     MOVE WK-C-VBAL-AMT-TEXT-OUT TO   RFS940-BAL-AMT-TXT(WK-C-BAL-SUBS).
031400
031500 B179-STORE-BALANCE-EX.
031600 EXIT.
031700
031800*-----------------------------------------------------------------
031900* RECORD TYPE 2 - ONE TAG 61 STATEMENT LINE                      *
032000*-----------------------------------------------------------------*
032100 B300-BUILD-STMT-LINE.
032200*-----------------------------------------------------------------
032300*
032400     MOVE SPACES                TO   WK-C-VT61-RECORD.
032500     MOVE STM940TX-D-VALDTE      TO   WK-C-VT61-VALDTE.
032600
032700     IF  STM940TX-D-ENTDTE NOT = SPACES
032800         MOVE "Y"                TO   WK-C-VT61-ENTDTE-IND
032900         MOVE STM940TX-D-ENTDTE   TO   WK-C-VT61-ENTDTE
033000     ELSE
033100         MOVE "N"                TO   WK-C-VT61-ENTDTE-IND
033200     END-IF.
033300
033400     MOVE STM940TX-D-MARK        TO   WK-C-VT61-MARK.
033500
033600     IF  STM940TX-D-FNDCDE NOT = SPACES
033700         MOVE "Y"                TO   WK-C-VT61-FNDCDE-IND
033800         MOVE STM940TX-D-FNDCDE   TO   WK-C-VT61-FNDCDE
033900     ELSE
034000         MOVE "N"                TO   WK-C-VT61-FNDCDE-IND
034100     END-IF.
034200
034300     MOVE STM940TX-D-AMT         TO   WK-C-VT61-AMT-TEXT.
034400     MOVE STM940TX-D-TYPCDE      TO   WK-C-VT61-TYPCDE.
034500     MOVE STM940TX-D-CUSTREF     TO   WK-C-VT61-CUSTREF.
034600
034700     IF  STM940TX-D-BNKREF NOT = SPACES
034800         MOVE "Y"                TO   WK-C-VT61-BNKREF-IND
034900         MOVE STM940TX-D-BNKREF   TO   WK-C-VT61-BNKREF
035000     ELSE
035100         MOVE "N"                TO   WK-C-VT61-BNKREF-IND
035200     END-IF.
035300
035400     IF  STM940TX-D-SUPDTL NOT = SPACES
035500         MOVE "Y"                TO   WK-C-VT61-SUPDTL-IND
035600         MOVE STM940TX-D-SUPDTL   TO   WK-C-VT61-SUPDTL
035700     ELSE
035800         MOVE "N"                TO   WK-C-VT61-SUPDTL-IND
035900     END-IF.
036000
036100     CALL "STMVT61" USING WK-C-VT61-RECORD.
036200     IF  WK-C-VT61-IS-VALID
036300         PERFORM B370-STORE-STMT-LINE
036400            THRU B379-STORE-STMT-LINE-EX
036500     ELSE
036600         DISPLAY "STM94000 - INVALID TAG 61 - " WK-C-VT61-ERROR-CD
036700         GO TO Y900-ABNORMAL-TERMINATION
036800     END-IF.
036900
037000 B399-BUILD-STMT-LINE-EX.
037100 EXIT.
037200
037300*-----------------------------------------------------------------
037400* COMMON STORE OF A VALIDATED TAG 61 LINE INTO THE RFS940-T61    *
037500* TABLE - SHARED BY THE BUILD AND PARSE PATHS                    *
037600*-----------------------------------------------------------------*
037700 B370-STORE-STMT-LINE.
037800*-----------------------------------------------------------------
037900*
038000     ADD 1 TO RFS940-T61-COUNT.
038100     MOVE WK-C-VT61-VALDTE
038200         TO RFS940-T61-VALDTE(RFS940-T61-COUNT).
038300     MOVE WK-C-VT61-ENTDTE-IND
038400         TO RFS940-T61-ENTDTE-IND(RFS940-T61-COUNT).
038500     MOVE WK-C-VT61-ENTDTE
038600         TO RFS940-T61-ENTDTE(RFS940-T61-COUNT).
038700     MOVE WK-C-VT61-MARK
038800         TO RFS940-T61-MARK(RFS940-T61-COUNT).
038900     MOVE WK-C-VT61-FNDCDE-IND
039000         TO RFS940-T61-FNDCDE-IND(RFS940-T61-COUNT).
039100     MOVE WK-C-VT61-FNDCDE
039200         TO RFS940-T61-FNDCDE(RFS940-T61-COUNT).
039300     MOVE WK-C-VT61-AMT
039400         TO RFS940-T61-AMT(RFS940-T61-COUNT).
039500     MOVE WK-C-VT61-AMT-TEXT
039600         TO RFS940-T61-AMT-TXT(RFS940-T61-COUNT).
039700     MOVE WK-C-VT61-TYPCDE
039800         TO RFS940-T61-TYPCDE(RFS940-T61-COUNT).
039900     MOVE WK-C-VT61-CUSTREF
040000         TO RFS940-T61-CUSTREF(RFS940-T61-COUNT).
040100     MOVE WK-C-VT61-BNKREF-IND
040200         TO RFS940-T61-BNKREF-IND(RFS940-T61-COUNT).
040300     MOVE WK-C-VT61-BNKREF
040400         TO RFS940-T61-BNKREF(RFS940-T61-COUNT).
040500     MOVE WK-C-VT61-SUPDTL-IND
040600         TO RFS940-T61-SUPDTL-IND(RFS940-T61-COUNT).
040700     MOVE WK-C-VT61-SUPDTL
040800         TO RFS940-T61-SUPDTL(RFS940-T61-COUNT).
040900
041000 B379-STORE-STMT-LINE-EX.
041100 EXIT.
041200
041300*-----------------------------------------------------------------
041400* RECORD TYPE 9 - CLOSING BOOKED/AVAILABLE BALANCE, TRAILER      *
041500*-----------------------------------------------------------------*
041600 B400-BUILD-CLOSING-BALANCES.
041700*-----------------------------------------------------------------
041800*
041900     MOVE SPACES                TO   WK-C-VBAL-RECORD.
042000     MOVE "62F"                 TO   WK-C-VBAL-TAGCD.
042100     MOVE STM940TX-T-62F-MARK   TO   WK-C-VBAL-MARK.
042200     MOVE STM940TX-T-62F-DATE   TO   WK-C-VBAL-DATE.
042300     MOVE STM940TX-T-62F-CCY    TO   WK-C-VBAL-CCY.
042400     MOVE STM940TX-T-62F-AMT    TO   WK-C-VBAL-AMT-TEXT.
042500     CALL "STMVBAL" USING WK-C-VBAL-RECORD.
042600     IF  WK-C-VBAL-IS-VALID
042700         MOVE 2                        TO   WK-C-BAL-SUBS
042800         PERFORM B170-STORE-BALANCE
042900            THRU B179-STORE-BALANCE-EX
043000     ELSE
043100         DISPLAY "STM94000 - INVALID TAG 62F - " WK-C-VBAL-ERROR-CD
043200         GO TO Y900-ABNORMAL-TERMINATION
043300     END-IF.
043400
043500     MOVE SPACES                TO   WK-C-VBAL-RECORD.
043600     MOVE "64 "                 TO   WK-C-VBAL-TAGCD.
043700     MOVE STM940TX-T-64-MARK    TO   WK-C-VBAL-MARK.
043800     MOVE STM940TX-T-64-DATE    TO   WK-C-VBAL-DATE.
043900     MOVE STM940TX-T-64-CCY     TO   WK-C-VBAL-CCY.
044000     MOVE STM940TX-T-64-AMT     TO   WK-C-VBAL-AMT-TEXT.
044100     CALL "STMVBAL" USING WK-C-VBAL-RECORD.
044200     IF  WK-C-VBAL-IS-VALID
044300         MOVE 3                        TO   WK-C-BAL-SUBS
044400         PERFORM B170-STORE-BALANCE
044500            THRU B179-STORE-BALANCE-EX
044600     ELSE
044700         DISPLAY "STM94000 - INVALID TAG 64 - " WK-C-VBAL-ERROR-CD
044800         GO TO Y900-ABNORMAL-TERMINATION
044900     END-IF.
045000
045100 B499-BUILD-CLOSING-BALANCES-EX.
045200 EXIT.
045300
045400*-----------------------------------------------------------------
045500*
045600 B450-BUILD-HEADER-TRAILER.
045700*-----------------------------------------------------------------
045800*
045900     MOVE STM940TX-T-TRAILER    TO   WK-C-TRL-SAVE.
046000     MOVE SPACES                TO   WK-C-VHDR-RECORD.
046100     MOVE WK-C-HDR-SAVE          TO   WK-C-VHDR-HEADER.
046200     MOVE WK-C-TRL-SAVE          TO   WK-C-VHDR-TRAILER.
046300     CALL "STMVHDR" USING WK-C-VHDR-RECORD.
046400     IF  WK-C-VHDR-IS-VALID
046500         MOVE WK-C-HDR-SAVE       TO   RFS940-HEADER
046600         MOVE WK-C-TRL-SAVE       TO   RFS940-TRAILER
046700     ELSE
046800         DISPLAY "STM94000 - INVALID HEADER/TRAILER - "
046900                 WK-C-VHDR-ERROR-CD
047000         GO TO Y900-ABNORMAL-TERMINATION
047100     END-IF.
047200
047300 B459-BUILD-HEADER-TRAILER-EX.
047400 EXIT.
047500
047600*=================================================================
047700* PARSE PATH - DECOMPOSE A RAW MT940 MESSAGE, LINE BY LINE        *
047800*=================================================================
047900
048000*-----------------------------------------------------------------
048100*
048200 C000-PARSE-MESSAGE.
048300*-----------------------------------------------------------------
048400*
048500     OPEN INPUT RFS940IN.
048600     IF  NOT WK-C-SUCCESSFUL
048700         DISPLAY "STM94000 - OPEN FILE ERROR - RFS940IN"
048800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048900         GO TO Y900-ABNORMAL-TERMINATION
049000     END-IF.
049100     MOVE "Y"                   TO   WK-C-IN-OPEN.
049200
049300     MOVE "N"                   TO   WK-C-END-OF-FILE.
049400     MOVE "N"                   TO   WK-C-PUSHBACK-FLAG.
049500
049600*        THE FIRST PHYSICAL LINE OF THE MESSAGE IS THE BLOCK     *
049700*        1-4 HEADER, HELD BACK UNTIL THE TRAILER IS SEEN SO IT   *
049800*        CAN BE VALIDATED AND RENDERED TOGETHER WITH IT.         *
049900     READ RFS940IN INTO WK-C-HDR-SAVE
050000         AT END
050100             MOVE "Y"            TO   WK-C-END-OF-FILE
050200     END-READ.
050300
050400     PERFORM C900-PROCESS-TAG-LINE
050500        THRU C999-PROCESS-TAG-LINE-EX
050600           UNTIL WK-C-END-OF-FILE = "Y".
050650
050660     PERFORM C950-CHECK-MANDATORY-TAGS
050670        THRU C959-CHECK-MANDATORY-TAGS-EX.
050700
050800     CLOSE RFS940IN.
050900     MOVE "N"                   TO   WK-C-IN-OPEN.
051000
051100 C099-PARSE-MESSAGE-EX.
051200 EXIT.
051300
051310*-----------------------------------------------------------------*
051320* END OF FILE REACHED - MAKE SURE EVERY MANDATORY TAG (HEADER,    *
051330* 20, 25, 28C, 60F, 62F, 64, TRAILER) WAS ACTUALLY SEEN ON THE    *
051340* WAY THROUGH.  A SHORT MESSAGE THAT RUNS OUT OF LINES BEFORE THE *
051350* TRAILER MUST ABEND HERE, NOT FALL THROUGH TO THE RENDER PATH.   *
051360*-----------------------------------------------------------------*
051370 C950-CHECK-MANDATORY-TAGS.
051380*-----------------------------------------------------------------
051390*
051400     IF  RFS940-SEEN-HDR  NOT = "Y"
051410         OR RFS940-SEEN-T20  NOT = "Y"
051420         OR RFS940-SEEN-T25  NOT = "Y"
051430         OR RFS940-SEEN-T28C NOT = "Y"
051440         OR RFS940-SEEN-60F  NOT = "Y"
051450         OR RFS940-SEEN-62F  NOT = "Y"
051460         OR RFS940-SEEN-64   NOT = "Y"
051470         OR RFS940-SEEN-TRL  NOT = "Y"
051480         DISPLAY "STM94000 - MESSAGE INCOMPLETE - MANDATORY TAG "
051490                 "MISSING OR NO TRAILER"
051500         GO TO Y900-ABNORMAL-TERMINATION
051510     END-IF.
051520
051530 C959-CHECK-MANDATORY-TAGS-EX.
051540 EXIT.
051550
051600*-----------------------------------------------------------------
051650*
051800 C900-PROCESS-TAG-LINE.
051850*-----------------------------------------------------------------
051870*
051900     IF  WK-C-PUSHBACK-FLAG = "Y"
052000         MOVE WK-C-PUSHBACK-LINE TO   WK-C-CURR-LINE
052100         MOVE "N"                TO   WK-C-PUSHBACK-FLAG
052200     ELSE
052300         READ RFS940IN INTO WK-C-CURR-LINE
052400             AT END
052500                 MOVE "Y"        TO   WK-C-END-OF-FILE
052600         END-READ
052700     END-IF.
052800
052900     IF  WK-C-END-OF-FILE = "N"
053000         EVALUATE TRUE
053100            WHEN WK-C-CURR-LINE(1:4) = ":20:"
053200               PERFORM C200-PARSE-TAG20
053300                  THRU C299-PARSE-TAG20-EX
053400            WHEN WK-C-CURR-LINE(1:4) = ":25:"
053500               PERFORM C300-PARSE-TAG25
053600                  THRU C399-PARSE-TAG25-EX
053700            WHEN WK-C-CURR-LINE(1:5) = ":28C:"
053800               PERFORM C400-PARSE-TAG28C
053900                  THRU C499-PARSE-TAG28C-EX
054000            WHEN WK-C-CURR-LINE(1:5) = ":60F:"
054100               PERFORM C500-PARSE-TAG60F
054200                  THRU C599-PARSE-TAG60F-EX
054300            WHEN WK-C-CURR-LINE(1:4) = ":61:"
054400               PERFORM C600-PARSE-TAG61
054500                  THRU C699-PARSE-TAG61-EX
054600            WHEN WK-C-CURR-LINE(1:5) = ":62F:"
054700               PERFORM C700-PARSE-TAG62F
054800                  THRU C799-PARSE-TAG62F-EX
054900            WHEN WK-C-CURR-LINE(1:4) = ":64:"
055000               PERFORM C800-PARSE-TAG64
055100                  THRU C899-PARSE-TAG64-EX
055200            WHEN WK-C-CURR-LINE(1:2) = "-}"
055300               PERFORM C850-PARSE-TRAILER
055400                  THRU C859-PARSE-TRAILER-EX
055500            WHEN OTHER
055600               CONTINUE
055700         END-EVALUATE
055800     END-IF.
055900
056000 C999-PROCESS-TAG-LINE-EX.
056100 EXIT.
056200
056300*-----------------------------------------------------------------
056400*
056500 C200-PARSE-TAG20.
056600*-----------------------------------------------------------------
056700*
056800     MOVE SPACES                TO   WK-C-VSCL-RECORD.
056900     MOVE "2"                   TO   WK-C-VSCL-OPTION.
057000     MOVE WK-C-CURR-LINE(5:12)   TO   WK-C-VSCL-VALUE(1:12).
057100     CALL "STMVSCL" USING WK-C-VSCL-RECORD.
057200     IF  WK-C-VSCL-IS-VALID
057300         MOVE WK-C-CURR-LINE(5:12) TO   RFS940-TAG20
057310         MOVE "Y"                  TO   RFS940-SEEN-T20
057400     ELSE
057500         DISPLAY "STM94000 - INVALID TAG 20 - " WK-C-VSCL-ERROR-CD
057600         GO TO Y900-ABNORMAL-TERMINATION
057700     END-IF.
057800
057900 C299-PARSE-TAG20-EX.
058000 EXIT.
058100
058200*-----------------------------------------------------------------
058300*
058400 C300-PARSE-TAG25.
058500*-----------------------------------------------------------------
058600*
058700     MOVE SPACES                TO   WK-C-VSCL-RECORD.
058800     MOVE "5"                   TO   WK-C-VSCL-OPTION.
058900     MOVE WK-C-CURR-LINE(5:35)   TO   WK-C-VSCL-VALUE(1:35).
059000     CALL "STMVSCL" USING WK-C-VSCL-RECORD.
059100     IF  WK-C-VSCL-IS-VALID
059200         MOVE WK-C-CURR-LINE(5:35) TO   RFS940-TAG25
059210         MOVE "Y"                  TO   RFS940-SEEN-T25
059300     ELSE
059400         DISPLAY "STM94000 - INVALID TAG 25 - " WK-C-VSCL-ERROR-CD
059500         GO TO Y900-ABNORMAL-TERMINATION
059600     END-IF.
059700
059800 C399-PARSE-TAG25-EX.
059900 EXIT.
060000
060100*-----------------------------------------------------------------
060200*
060300 C400-PARSE-TAG28C.
060400*-----------------------------------------------------------------
060500*
060600     MOVE SPACES                TO   WK-C-VSCL-RECORD.
060700     MOVE "8"                   TO   WK-C-VSCL-OPTION.
060800     MOVE WK-C-CURR-LINE(6:11)   TO   WK-C-VSCL-VALUE(1:11).
060900     CALL "STMVSCL" USING WK-C-VSCL-RECORD.
061000     IF  WK-C-VSCL-IS-VALID
061100         MOVE WK-C-CURR-LINE(6:11) TO   RFS940-TAG28C
061110         MOVE "Y"                  TO   RFS940-SEEN-T28C
061200     ELSE
061300         DISPLAY "STM94000 - INVALID TAG 28C - " WK-C-VSCL-ERROR-CD
061400         GO TO Y900-ABNORMAL-TERMINATION
061500     END-IF.
061600
061700 C499-PARSE-TAG28C-EX.
061800 EXIT.
061900
062000*-----------------------------------------------------------------
062100*
062200 C500-PARSE-TAG60F.
062300*-----------------------------------------------------------------
062400*
062500     MOVE SPACES                TO   WK-C-VBAL-RECORD.
062600     MOVE "60F"                 TO   WK-C-VBAL-TAGCD.
062700     MOVE WK-C-CURR-LINE(6:1)    TO   WK-C-VBAL-MARK.
062800     MOVE WK-C-CURR-LINE(7:6)    TO   WK-C-VBAL-DATE.
062900     MOVE WK-C-CURR-LINE(13:3)   TO   WK-C-VBAL-CCY.
063000     MOVE WK-C-CURR-LINE(16:20)  TO   WK-C-VBAL-AMT-TEXT.
063100     CALL "STMVBAL" USING WK-C-VBAL-RECORD.
063200     IF  WK-C-VBAL-IS-VALID
063300         MOVE 1                        TO   WK-C-BAL-SUBS
063310         MOVE "Y"                      TO   RFS940-SEEN-60F
063400         PERFORM B170-STORE-BALANCE
063500            THRU B179-STORE-BALANCE-EX
063600     ELSE
063700         DISPLAY "STM94000 - INVALID TAG 60F - " WK-C-VBAL-ERROR-CD
063800         GO TO Y900-ABNORMAL-TERMINATION
063900     END-IF.
064000
064100 C599-PARSE-TAG60F-EX.
064200 EXIT.
064300
064400*-----------------------------------------------------------------
064500* TAG 61 - STATEMENT LINE - NO DELIMITERS BETWEEN THE 9 SUB-     *
064600* FIELDS, SO THE LINE IS WALKED ONE FIELD AT A TIME USING A      *
064700* POSITION CURSOR (WK-C-POS) AND NUMERIC-CLASS TESTS TO DECIDE   *
064800* WHETHER AN OPTIONAL SUB-FIELD IS PRESENT.  ENTRY DATE, WHEN    *
064900* PRESENT, IS ALWAYS 4 NUMERIC DIGITS - FUNDS CODE, WHEN         *
065000* PRESENT, IS ALWAYS A SINGLE NON-NUMERIC BYTE, BECAUSE THE      *
065100* AMOUNT THAT FOLLOWS IT ALWAYS BEGINS WITH A DIGIT.             *
065200*-----------------------------------------------------------------*
065300 C600-PARSE-TAG61.
065400*-----------------------------------------------------------------
065500*
065600     MOVE SPACES                TO   WK-C-T61-BODY.
065700     MOVE WK-C-CURR-LINE(5:76)   TO   WK-C-T61-BODY.
065800     MOVE SPACES                TO   WK-C-VT61-RECORD.
065900
066000     MOVE WK-C-T61-BODY(1:6)     TO   WK-C-VT61-VALDTE.
066100     MOVE 7                     TO   WK-C-POS.
066200
066300     MOVE "N"                   TO   WK-C-VT61-ENTDTE-IND.
066400     IF  WK-C-T61-BODY(WK-C-POS:4) IS NUMERIC
066500         MOVE "Y"                TO   WK-C-VT61-ENTDTE-IND
066600         MOVE WK-C-T61-BODY(WK-C-POS:4) TO   WK-C-VT61-ENTDTE
066700         ADD 4 TO WK-C-POS
066800     END-IF.
066900
067000     MOVE WK-C-T61-BODY(WK-C-POS:1) TO   WK-C-VT61-MARK(1:1).
067100     ADD 1 TO WK-C-POS.
067200     IF  WK-C-T61-BODY(WK-C-POS:1) = "C" OR
067300         WK-C-T61-BODY(WK-C-POS:1) = "D"
067400         MOVE WK-C-T61-BODY(WK-C-POS:1) TO   WK-C-VT61-MARK(2:1)
067500         ADD 1 TO WK-C-POS
067600     END-IF.
067700
067800     MOVE "N"                   TO   WK-C-VT61-FNDCDE-IND.
067900     IF  WK-C-T61-BODY(WK-C-POS:1) IS NOT NUMERIC
068000         MOVE "Y"                TO   WK-C-VT61-FNDCDE-IND
068100         MOVE WK-C-T61-BODY(WK-C-POS:1) TO   WK-C-VT61-FNDCDE
068200         ADD 1 TO WK-C-POS
068300     END-IF.
068400
068500     MOVE WK-C-POS               TO   WK-C-START.
068600     PERFORM C650-SCAN-AMOUNT-DIGIT
068700        THRU C659-SCAN-AMOUNT-DIGIT-EX
068800           UNTIL WK-C-T61-BODY(WK-C-POS:1) = ","
068900              OR WK-C-POS > 75.
069000     COMPUTE WK-C-AMT-LEN = WK-C-POS - WK-C-START + 3.
069100     MOVE WK-C-T61-BODY(WK-C-START:WK-C-AMT-LEN)
069200         TO WK-C-VT61-AMT-TEXT.
069300     ADD 3 TO WK-C-POS.
069400
069500     MOVE WK-C-T61-BODY(WK-C-POS:4) TO   WK-C-VT61-TYPCDE.
069600     ADD 4 TO WK-C-POS.
069700
069800     MOVE WK-C-POS               TO   WK-C-START.
069900     MOVE "N"                   TO   WK-C-FOUND-SLASH.
070000     MOVE ZEROES                 TO   WK-C-SCAN-LEN.
070100     PERFORM C670-SCAN-CUSTREF
070200        THRU C679-SCAN-CUSTREF-EX
070300           UNTIL WK-C-FOUND-SLASH = "Y"
070400              OR WK-C-SCAN-LEN = 16
070500              OR WK-C-POS > 75
070600              OR WK-C-T61-BODY(WK-C-POS:1) = SPACE.
070700     MOVE WK-C-T61-BODY(WK-C-START:WK-C-SCAN-LEN)
070800         TO WK-C-VT61-CUSTREF.
070900
071000     MOVE "N"                   TO   WK-C-VT61-BNKREF-IND.
071100     IF  WK-C-FOUND-SLASH = "Y"
071200         ADD 2 TO WK-C-POS
071300         MOVE "Y"                TO   WK-C-VT61-BNKREF-IND
071400         MOVE WK-C-POS            TO   WK-C-START
071500         MOVE ZEROES              TO   WK-C-SCAN-LEN
071600         PERFORM C680-SCAN-BNKREF
071700            THRU C689-SCAN-BNKREF-EX
071800               UNTIL WK-C-SCAN-LEN = 16
071900                  OR WK-C-POS > 75
072000                  OR WK-C-T61-BODY(WK-C-POS:1) = SPACE
072100         MOVE WK-C-T61-BODY(WK-C-START:WK-C-SCAN-LEN)
072200             TO WK-C-VT61-BNKREF
072300     END-IF.
072400
072500*        LOOK AHEAD ONE LINE FOR AN UNTAGGED SUPPLEMENTARY       *
072600*        DETAILS CONTINUATION.  IF THE LINE READ IS IN FACT THE  *
072700*        NEXT TAGGED LINE (OR THE TRAILER, OR BLANK), PUSH IT    *
072800*        BACK SO C900 PICKS IT UP ON THE NEXT PASS - SEE ST9B09. *
072900     READ RFS940IN INTO WK-C-CURR-LINE
073000         AT END
073100             MOVE "Y"            TO   WK-C-END-OF-FILE
073200     END-READ.
073300     IF  WK-C-END-OF-FILE = "N"
073400         IF  WK-C-CURR-LINE(1:1) NOT = ":"
073500             AND WK-C-CURR-LINE(1:2) NOT = "-}"
073600             AND WK-C-CURR-LINE NOT = SPACES
073700             MOVE "Y"             TO   WK-C-VT61-SUPDTL-IND
073800             MOVE WK-C-CURR-LINE(1:34) TO   WK-C-VT61-SUPDTL
073900         ELSE
074000             MOVE WK-C-CURR-LINE  TO   WK-C-PUSHBACK-LINE
074100             MOVE "Y"             TO   WK-C-PUSHBACK-FLAG
074200         END-IF
074300     END-IF.
074400
074500     CALL "STMVT61" USING WK-C-VT61-RECORD.
074600     IF  WK-C-VT61-IS-VALID
074700         PERFORM B370-STORE-STMT-LINE
074800            THRU B379-STORE-STMT-LINE-EX
074900     ELSE
075000         DISPLAY "STM94000 - INVALID TAG 61 - " WK-C-VT61-ERROR-CD
075100         GO TO Y900-ABNORMAL-TERMINATION
075200     END-IF.
075300
075400 C699-PARSE-TAG61-EX.
075500 EXIT.
075600
075700*-----------------------------------------------------------------
075800* ADVANCE THE CURSOR ONE DIGIT OF THE AMOUNT WHOLE-NUMBER PART   *
075900*-----------------------------------------------------------------*
076000 C650-SCAN-AMOUNT-DIGIT.
076100*-----------------------------------------------------------------
076200*
076300     ADD 1 TO WK-C-POS.
076400
076500 C659-SCAN-AMOUNT-DIGIT-EX.
076600 EXIT.
076700
076800*-----------------------------------------------------------------
076900* SCAN ONE BYTE OF THE CUSTOMER REFERENCE, WATCHING FOR THE "//" *
077000* DELIMITER THAT INTRODUCES AN OPTIONAL BANK REFERENCE          *
077100*-----------------------------------------------------------------*
077200 C670-SCAN-CUSTREF.
077300*-----------------------------------------------------------------
077400*
077500     IF  WK-C-T61-BODY(WK-C-POS:2) = "//"
077600         MOVE "Y"                TO   WK-C-FOUND-SLASH
077700     ELSE
077800         ADD 1 TO WK-C-SCAN-LEN
077900         ADD 1 TO WK-C-POS
078000     END-IF.
078100
078200 C679-SCAN-CUSTREF-EX.
078300 EXIT.
078400
078500*-----------------------------------------------------------------
078600* SCAN ONE BYTE OF THE BANK REFERENCE                            *
078700*-----------------------------------------------------------------*
078800 C680-SCAN-BNKREF.
078900*-----------------------------------------------------------------
079000*
079100     ADD 1 TO WK-C-SCAN-LEN.
079200     ADD 1 TO WK-C-POS.
079300
079400 C689-SCAN-BNKREF-EX.
079500 EXIT.
079600
079700*-----------------------------------------------------------------
079800*
079900 C700-PARSE-TAG62F.
080000*-----------------------------------------------------------------
080100*
080200     MOVE SPACES                TO   WK-C-VBAL-RECORD.
080300     MOVE "62F"                 TO   WK-C-VBAL-TAGCD.
080400     MOVE WK-C-CURR-LINE(6:1)    TO   WK-C-VBAL-MARK.
080500     MOVE WK-C-CURR-LINE(7:6)    TO   WK-C-VBAL-DATE.
080600     MOVE WK-C-CURR-LINE(13:3)   TO   WK-C-VBAL-CCY.
080700     MOVE WK-C-CURR-LINE(16:20)  TO   WK-C-VBAL-AMT-TEXT.
080800     CALL "STMVBAL" USING WK-C-VBAL-RECORD.
080900     IF  WK-C-VBAL-IS-VALID
081000         MOVE 2                        TO   WK-C-BAL-SUBS
081110         MOVE "Y"                      TO   RFS940-SEEN-62F
081120         PERFORM B170-STORE-BALANCE
081130            THRU B179-STORE-BALANCE-EX
081300     ELSE
081400         DISPLAY "STM94000 - INVALID TAG 62F - " WK-C-VBAL-ERROR-CD
081500         GO TO Y900-ABNORMAL-TERMINATION
081600     END-IF.
081700
081800 C799-PARSE-TAG62F-EX.
081900 EXIT.
082000
082100*-----------------------------------------------------------------
082200*
082300 C800-PARSE-TAG64.
082400*-----------------------------------------------------------------
082500*
082600     MOVE SPACES                TO   WK-C-VBAL-RECORD.
082700     MOVE "64 "                 TO   WK-C-VBAL-TAGCD.
082800     MOVE WK-C-CURR-LINE(5:1)    TO   WK-C-VBAL-MARK.
082900     MOVE WK-C-CURR-LINE(6:6)    TO   WK-C-VBAL-DATE.
083000     MOVE WK-C-CURR-LINE(12:3)   TO   WK-C-VBAL-CCY.
083100     MOVE WK-C-CURR-LINE(15:20)  TO   WK-C-VBAL-AMT-TEXT.
083200     CALL "STMVBAL" USING WK-C-VBAL-RECORD.
083300     IF  WK-C-VBAL-IS-VALID
083400         MOVE 3                        TO   WK-C-BAL-SUBS
083410         MOVE "Y"                      TO   RFS940-SEEN-64
083500         PERFORM B170-STORE-BALANCE
083600            THRU B179-STORE-BALANCE-EX
083700     ELSE
083800         DISPLAY "STM94000 - INVALID TAG 64 - " WK-C-VBAL-ERROR-CD
083900         GO TO Y900-ABNORMAL-TERMINATION
084000     END-IF.
084100
084200 C899-PARSE-TAG64-EX.
084300 EXIT.
084400
084500*-----------------------------------------------------------------
084600* TRAILER - "-}" CLOSES THE FINAL BLOCK.  ONE LOGICAL MESSAGE    *
084700* PER RUN, SO THIS ALSO ENDS THE PARSE LOOP.                     *
084800*-----------------------------------------------------------------*
084900 C850-PARSE-TRAILER.
085000*-----------------------------------------------------------------
085100*
085200     MOVE WK-C-CURR-LINE(1:2)    TO   WK-C-TRL-SAVE.
085300     MOVE SPACES                TO   WK-C-VHDR-RECORD.
085400     MOVE WK-C-HDR-SAVE          TO   WK-C-VHDR-HEADER.
085500     MOVE WK-C-TRL-SAVE          TO   WK-C-VHDR-TRAILER.
085600     CALL "STMVHDR" USING WK-C-VHDR-RECORD.
085700     IF  WK-C-VHDR-IS-VALID
085800         MOVE WK-C-HDR-SAVE       TO   RFS940-HEADER
085900         MOVE WK-C-TRL-SAVE       TO   RFS940-TRAILER
085910         MOVE "Y"                 TO   RFS940-SEEN-HDR
085920         MOVE "Y"                 TO   RFS940-SEEN-TRL
086000     ELSE
086100         DISPLAY "STM94000 - INVALID HEADER/TRAILER - "
086200                 WK-C-VHDR-ERROR-CD
086300         GO TO Y900-ABNORMAL-TERMINATION
086400     END-IF.
086500     MOVE "Y"                   TO   WK-C-END-OF-FILE.
086600
086700 C859-PARSE-TRAILER-EX.
086800 EXIT.
086900
087000*=================================================================
087100* RENDER PATH - WRITE THE FINISHED MESSAGE OUT IN SWIFT WIRE     *
087200* FORMAT, ONE 80 BYTE LINE AT A TIME, VIA STM940WR               *
087300*=================================================================
087400
087500*-----------------------------------------------------------------
087600*
087700 D500-RENDER-MESSAGE.
087800*-----------------------------------------------------------------
087900*
088000     MOVE "O"                   TO   WK-C-VWR-FUNCTION.
088100     CALL "STM940WR" USING WK-C-VWR-RECORD.
088200     IF  NOT WK-C-VWR-IS-VALID
088300         DISPLAY "STM94000 - OUTPUT OPEN ERROR - "
088400                 WK-C-VWR-ERROR-CD
088500         GO TO Y900-ABNORMAL-TERMINATION
088600     END-IF.
088700
088800     MOVE SPACES                TO   WK-C-OUT-LINE.
088900     MOVE RFS940-HEADER          TO   WK-C-OUT-LINE(1:80).
089000     PERFORM D600-WRITE-ONE-LINE
089100        THRU D609-WRITE-ONE-LINE-EX.
089200
089300     MOVE SPACES                TO   WK-C-OUT-LINE.
089400     STRING ":20:"               DELIMITED BY SIZE
089500            RFS940-TAG20          DELIMITED BY SPACE
089600            INTO WK-C-OUT-LINE.
089700     PERFORM D600-WRITE-ONE-LINE
089800        THRU D609-WRITE-ONE-LINE-EX.
089900
090000     MOVE SPACES                TO   WK-C-OUT-LINE.
090100     STRING ":25:"               DELIMITED BY SIZE
090200            RFS940-TAG25          DELIMITED BY SPACE
090300            INTO WK-C-OUT-LINE.
090400     PERFORM D600-WRITE-ONE-LINE
090500        THRU D609-WRITE-ONE-LINE-EX.
090600
090700     MOVE SPACES                TO   WK-C-OUT-LINE.
090800     STRING ":28C:"              DELIMITED BY SIZE
090900            RFS940-TAG28C         DELIMITED BY SPACE
091000            INTO WK-C-OUT-LINE.
091100     PERFORM D600-WRITE-ONE-LINE
091200        THRU D609-WRITE-ONE-LINE-EX.
091300
091400     MOVE 1                     TO   WK-C-BAL-SUBS.
091500     PERFORM D650-RENDER-BALANCE-LINE
091600        THRU D659-RENDER-BALANCE-LINE-EX.
091700
091800     IF  RFS940-T61-COUNT > 0
091900         MOVE 1                  TO   WK-C-T61-SUBS
092000         PERFORM D700-RENDER-TAG61-LINE
092100            THRU D709-RENDER-TAG61-LINE-EX
092200               RFS940-T61-COUNT TIMES
092300     END-IF.
092400
092500     MOVE 2                     TO   WK-C-BAL-SUBS.
092600     PERFORM D650-RENDER-BALANCE-LINE
092700        THRU D659-RENDER-BALANCE-LINE-EX.
092800
092900     MOVE 3                     TO   WK-C-BAL-SUBS.
093000     PERFORM D650-RENDER-BALANCE-LINE
093100        THRU D659-RENDER-BALANCE-LINE-EX.
093200
093300     MOVE SPACES                TO   WK-C-OUT-LINE.
093400     MOVE RFS940-TRAILER         TO   WK-C-OUT-LINE(1:2).
093500     PERFORM D600-WRITE-ONE-LINE
093600        THRU D609-WRITE-ONE-LINE-EX.
093700
093800     MOVE "C"                   TO   WK-C-VWR-FUNCTION.
093900     CALL "STM940WR" USING WK-C-VWR-RECORD.
094000
094100 D599-RENDER-MESSAGE-EX.
094200 EXIT.
094300
094400*-----------------------------------------------------------------
094500* RENDER ONE BALANCE LINE (TAG 60F/62F/64) FROM THE ALREADY       *
094600* NORMALIZED RFS940-BAL TABLE.  STMVBAL IS NOT RECALLED HERE -    *
094700* ITS STORED AMOUNT TEXT IS IN COMMA-DECIMAL OUTPUT FORM, WHICH   *
094800* WOULD FAIL RE-VALIDATION AGAINST TAG 64'S DOT-DECIMAL INPUT     *
094900* SYNTAX RULE IF SENT BACK THROUGH STMVBAL A SECOND TIME.         *
095000*-----------------------------------------------------------------*
095100 D650-RENDER-BALANCE-LINE.
095200*-----------------------------------------------------------------
095300*
095400     MOVE SPACES                TO   WK-C-OUT-LINE.
095500     IF  RFS940-BAL-TAGCD(WK-C-BAL-SUBS) = "64 "
095600         STRING ":64:"           DELIMITED BY SIZE
095700             RFS940-BAL-MARK(WK-C-BAL-SUBS) DELIMITED BY SIZE
095800             RFS940-BAL-DATE(WK-C-BAL-SUBS) DELIMITED BY SIZE
095900             RFS940-BAL-CCY(WK-C-BAL-SUBS)  DELIMITED BY SIZE
096000             RFS940-BAL-AMT-TXT(WK-C-BAL-SUBS) DELIMITED BY SPACE
096100             INTO WK-C-OUT-LINE
096200     ELSE
096300         STRING ":"              DELIMITED BY SIZE
096400             RFS940-BAL-TAGCD(WK-C-BAL-SUBS) DELIMITED BY SPACE
096500             ":"                  DELIMITED BY SIZE
096600             RFS940-BAL-MARK(WK-C-BAL-SUBS) DELIMITED BY SIZE
096700             RFS940-BAL-DATE(WK-C-BAL-SUBS) DELIMITED BY SIZE
096800             RFS940-BAL-CCY(WK-C-BAL-SUBS)  DELIMITED BY SIZE
096900             RFS940-BAL-AMT-TXT(WK-C-BAL-SUBS) DELIMITED BY SPACE
097000             INTO WK-C-OUT-LINE
097100     END-IF.
097200     PERFORM D600-WRITE-ONE-LINE
097300        THRU D609-WRITE-ONE-LINE-EX.
097400     ADD 1 TO WK-C-BAL-SUBS.
097500
097600 D659-RENDER-BALANCE-LINE-EX.
097700 EXIT.
097800
097900*-----------------------------------------------------------------
098000* RENDER ONE TAG 61 STATEMENT LINE.  UNLIKE THE BALANCE TAGS,    *
098100* TAG 61 AMOUNT TEXT IS NEVER REFORMATTED - ONLY VALIDATED AND   *
098200* PASSED THROUGH - SO IT IS SAFE TO RECALL STMVT61 AT RENDER     *
098300* TIME AND LET IT REBUILD THE WIRE LINE FROM SCRATCH.           *
098400*-----------------------------------------------------------------*
098500 D700-RENDER-TAG61-LINE.
098600*-----------------------------------------------------------------
098700*
098800     MOVE SPACES                TO   WK-C-VT61-RECORD.
098900     MOVE RFS940-T61-VALDTE(WK-C-T61-SUBS)
099000         TO WK-C-VT61-VALDTE.
099100     MOVE RFS940-T61-ENTDTE-IND(WK-C-T61-SUBS)
099200         TO WK-C-VT61-ENTDTE-IND.
099300     MOVE RFS940-T61-ENTDTE(WK-C-T61-SUBS)
099400         TO WK-C-VT61-ENTDTE.
099500     MOVE RFS940-T61-MARK(WK-C-T61-SUBS)
099600         TO WK-C-VT61-MARK.
099700     MOVE RFS940-T61-FNDCDE-IND(WK-C-T61-SUBS)
099800         TO WK-C-VT61-FNDCDE-IND.
099900     MOVE RFS940-T61-FNDCDE(WK-C-T61-SUBS)
100000         TO WK-C-VT61-FNDCDE.
100100     MOVE RFS940-T61-AMT-TXT(WK-C-T61-SUBS)
100200         TO WK-C-VT61-AMT-TEXT.
100300     MOVE RFS940-T61-TYPCDE(WK-C-T61-SUBS)
100400         TO WK-C-VT61-TYPCDE.
100500     MOVE RFS940-T61-CUSTREF(WK-C-T61-SUBS)
100600         TO WK-C-VT61-CUSTREF.
100700     MOVE RFS940-T61-BNKREF-IND(WK-C-T61-SUBS)
100800         TO WK-C-VT61-BNKREF-IND.
100900     MOVE RFS940-T61-BNKREF(WK-C-T61-SUBS)
101000         TO WK-C-VT61-BNKREF.
101100     MOVE RFS940-T61-SUPDTL-IND(WK-C-T61-SUBS)
101200         TO WK-C-VT61-SUPDTL-IND.
101300     MOVE RFS940-T61-SUPDTL(WK-C-T61-SUBS)
101400         TO WK-C-VT61-SUPDTL.
101500
101600     CALL "STMVT61" USING WK-C-VT61-RECORD.
101700     IF  WK-C-VT61-IS-VALID
101800         MOVE WK-C-VT61-LINE      TO   WK-C-OUT-LINE
101900         PERFORM D600-WRITE-ONE-LINE
102000            THRU D609-WRITE-ONE-LINE-EX
102100         IF  WK-C-VT61-SUPDTL-IND = "Y"
102200             MOVE SPACES           TO   WK-C-OUT-LINE
102300             MOVE WK-C-VT61-SUPP-LINE TO   WK-C-OUT-LINE(1:34)
102400             PERFORM D600-WRITE-ONE-LINE
102500                THRU D609-WRITE-ONE-LINE-EX
102600         END-IF
102700     ELSE
102800         DISPLAY "STM94000 - RE-RENDER ERROR - TAG 61 - "
102900                 WK-C-VT61-ERROR-CD
103000         GO TO Y900-ABNORMAL-TERMINATION
103100     END-IF.
103200     ADD 1 TO WK-C-T61-SUBS.
103300
103400 D709-RENDER-TAG61-LINE-EX.
103500 EXIT.
103600
103700*-----------------------------------------------------------------
103800* COMMON SINGLE-LINE WRITE - DRIVES STM940WR IN "W" FUNCTION     *
103900*-----------------------------------------------------------------*
104000 D600-WRITE-ONE-LINE.
104100*-----------------------------------------------------------------
104200*
104300     MOVE "W"                   TO   WK-C-VWR-FUNCTION.
104400     MOVE WK-C-OUT-LINE          TO   WK-C-VWR-LINE.
104500     CALL "STM940WR" USING WK-C-VWR-RECORD.
104600     IF  NOT WK-C-VWR-IS-VALID
104700         DISPLAY "STM94000 - OUTPUT WRITE ERROR - "
104800                 WK-C-VWR-ERROR-CD
104900         GO TO Y900-ABNORMAL-TERMINATION
105000     END-IF.
105100
105200 D609-WRITE-ONE-LINE-EX.
105300 EXIT.
105400
105500*-----------------------------------------------------------------
105600*
105700 Y900-ABNORMAL-TERMINATION.
105800*-----------------------------------------------------------------
105900*
106000     DISPLAY "STM94000 - ABNORMAL TERMINATION - SEE MESSAGES ABOVE".
106100     PERFORM Z000-END-PROGRAM-ROUTINE
106200        THRU Z099-END-PROGRAM-ROUTINE-EX.
106300 STOP RUN.
106400
106500*-----------------------------------------------------------------
106600*
106700 Z000-END-PROGRAM-ROUTINE.
106800*-----------------------------------------------------------------
106900*
107000     IF  WK-C-TX-OPEN = "Y"
107100         CLOSE STM940TX
107200         MOVE "N"                TO   WK-C-TX-OPEN
107300     END-IF.
107400     IF  WK-C-IN-OPEN = "Y"
107500         CLOSE RFS940IN
107600         MOVE "N"                TO   WK-C-IN-OPEN
107700     END-IF.
107800     MOVE "C"                   TO   WK-C-VWR-FUNCTION.
107900     CALL "STM940WR" USING WK-C-VWR-RECORD.
108000
108100 Z099-END-PROGRAM-ROUTINE-EX.
108200 EXIT.
108300
108400******************************************************************
108500************** END OF PROGRAM SOURCE -  STM94000 ****************
108600******************************************************************
