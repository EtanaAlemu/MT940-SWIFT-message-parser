000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STMVT61.
000500 AUTHOR.         ACNRJR.
000600 INSTALLATION.   CASH MANAGEMENT - SWIFT STP.
000700 DATE-WRITTEN.   16 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND RENDER
001200*               ONE MT940 TAG 61 STATEMENT LINE - VALUE DATE,
001300*               ENTRY DATE, DEBIT/CREDIT MARK, FUNDS CODE,
001400*               AMOUNT, TRANSACTION TYPE CODE, CUSTOMER
001500*               REFERENCE, BANK REFERENCE AND SUPPLEMENTARY
001600*               DETAILS.  THE SUPPLEMENTARY DETAILS, IF ANY,
001700*               RENDER ON A SEPARATE CONTINUATION LINE.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* ST9A00 - ACNRJR - 16/06/1993 - BANK STATEMENT INTERFACE PROJECT
002300*                  - SWIFT MT940 PHASE 1
002400*                  - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* ST9B04 - TMPPYM - 02/05/1996 - E-REQUEST 6213
002700*                  - ADD BANK REFERENCE VALIDATION AND //
002800*                    RENDERING, PREVIOUSLY DROPPED ON FLOOR.
002900*-----------------------------------------------------------------
003000* ST9B11 - TMPPYM - 19/03/1997 - E-REQUEST 7402
003100*                  - TXN TYPE ID CODE WAS ACCEPTING LOWERCASE
003200*                    LETTERS IN POSITIONS 2-4.  TIGHTEN TO
003300*                    UPPERCASE ONLY PER SWIFT USER HANDBOOK.
003400*-----------------------------------------------------------------
003500* Y2K095  - TMPARV - 21/07/1998 - YEAR 2000 PROGRAM
003600*                  - REVIEWED.  VALUE/ENTRY DATE CARRY NO
003700*                    CENTURY DIGITS - NOT A WINDOWING DEFECT.
003800*                    NO CHANGE MADE.
003900*-----------------------------------------------------------------
004000        EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM STMVT61 **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01    WK-C-COMMON.
006200     COPY ASCMWS.
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-SUBS                   PIC S9(04) COMP VALUE ZEROES.
006600     05  WK-C-LIMIT                  PIC S9(04) COMP VALUE ZEROES.
006700     05  WK-C-COMMA-POS              PIC S9(04) COMP VALUE ZEROES.
006800     05  WK-C-XFIELD                 PIC X(34).
006900     05  WK-C-XFIELD-R REDEFINES WK-C-XFIELD.
007000         10  WK-C-XCHAR              PIC X(01) OCCURS 34 TIMES.
007100     05  WK-C-XBAD                   PIC X(01) VALUE "N".
007200
007300     05  WK-C-AMT-TEXT               PIC X(18).
007400     05  WK-C-AMT-TEXT-R REDEFINES WK-C-AMT-TEXT.
007500         10  WK-C-AMT-CHAR           PIC X(01) OCCURS 18 TIMES.
007600     05  WK-C-INT-TEXT               PIC X(15) VALUE SPACES.
007700     05  WK-C-INT-TEXT-R REDEFINES WK-C-INT-TEXT.
007800         10  WK-C-INT-CHAR           PIC X(01) OCCURS 15 TIMES.
007900     05  WK-C-DEC-TEXT               PIC X(02) VALUE "00".
008000     05  WK-C-DIGIT                  PIC 9(01).
008100     05  WK-C-INT-VALUE              PIC S9(15) COMP-3
008200                                      VALUE ZEROES.
008300     05  FILLER                      PIC X(05) VALUE SPACES.
008400
008500 01  WK-C-LITERALS.
008600     05  C-SWIFT-PUNCT               PIC X(11) VALUE ".,()/'+:?{}".
008700     05  C-ERR-VALDTE                PIC X(07) VALUE "ST9E611".
008800     05  C-ERR-ENTDTE                PIC X(07) VALUE "ST9E612".
008900     05  C-ERR-MARK                  PIC X(07) VALUE "ST9E613".
009000     05  C-ERR-FNDCDE                PIC X(07) VALUE "ST9E614".
009100     05  C-ERR-AMT                   PIC X(07) VALUE "ST9E615".
009200     05  C-ERR-TYPCDE                PIC X(07) VALUE "ST9E616".
009300     05  C-ERR-CUSTREF               PIC X(07) VALUE "ST9E617".
009400     05  C-ERR-BNKREF                PIC X(07) VALUE "ST9E618".
009500     05  C-ERR-SUPDTL                PIC X(07) VALUE "ST9E619".
009600     05  FILLER                      PIC X(09) VALUE SPACES.
009700
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY VT61.
010200     EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VT61-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     PERFORM B000-MAIN-PROCESSING
010800        THRU B999-MAIN-PROCESSING-EX.
010900     EXIT PROGRAM.
011000
011100*-----------------------------------------------------------------*
011200 B000-MAIN-PROCESSING.
011300*-----------------------------------------------------------------*
011400     MOVE    SPACES              TO   WK-C-VT61-OUTPUT.
011500     MOVE    "Y"                 TO   WK-C-VT61-VALID.
011600
011700     PERFORM C100-VALIDATE-VALUE-DATE
011800        THRU C199-VALIDATE-VALUE-DATE-EX.
011900     IF  WK-C-VT61-IS-VALID
012000         PERFORM C200-VALIDATE-ENTRY-DATE
012100            THRU C299-VALIDATE-ENTRY-DATE-EX.
012200     IF  WK-C-VT61-IS-VALID
012300         PERFORM C300-VALIDATE-MARK
012400            THRU C399-VALIDATE-MARK-EX.
012500     IF  WK-C-VT61-IS-VALID
012600         PERFORM C400-VALIDATE-FUNDS-CODE
012700            THRU C499-VALIDATE-FUNDS-CODE-EX.
012800     IF  WK-C-VT61-IS-VALID
012900         PERFORM C500-VALIDATE-AMOUNT
013000            THRU C599-VALIDATE-AMOUNT-EX.
013100     IF  WK-C-VT61-IS-VALID
013200         PERFORM C600-VALIDATE-TYPE-CODE
013300            THRU C699-VALIDATE-TYPE-CODE-EX.
013400     IF  WK-C-VT61-IS-VALID
013500         PERFORM C700-VALIDATE-CUSTOMER-REF
013600            THRU C799-VALIDATE-CUSTOMER-REF-EX.
013700     IF  WK-C-VT61-IS-VALID
013800         PERFORM C800-VALIDATE-BANK-REF
013900            THRU C899-VALIDATE-BANK-REF-EX.
014000     IF  WK-C-VT61-IS-VALID
014100         PERFORM C900-VALIDATE-SUPP-DETAILS
014200            THRU C999-VALIDATE-SUPP-DETAILS-EX.
014300
014400     IF  WK-C-VT61-IS-VALID
014500         PERFORM B200-RENDER-TAG61
014600            THRU B299-RENDER-TAG61-EX.
014700
014800 B999-MAIN-PROCESSING-EX.
014900 EXIT.
015000
015100*-----------------------------------------------------------------*
015200* VALUE DATE - 6 DIGITS, MANDATORY                                *
015300*-----------------------------------------------------------------*
015400 C100-VALIDATE-VALUE-DATE.
015500     IF  WK-C-VT61-VALDTE IS NOT NUMERIC
015600         MOVE "N"                TO   WK-C-VT61-VALID
015700         MOVE C-ERR-VALDTE       TO   WK-C-VT61-ERROR-CD.
015800
015900 C199-VALIDATE-VALUE-DATE-EX.
016000 EXIT.
016100
016200*-----------------------------------------------------------------*
016300* ENTRY DATE - IF PRESENT, EXACTLY 4 DIGITS (MMDD)                *
016400*-----------------------------------------------------------------*
016500 C200-VALIDATE-ENTRY-DATE.
016600     IF  WK-C-VT61-ENTDTE-IND = "Y"
016700            AND WK-C-VT61-ENTDTE IS NOT NUMERIC
016800         MOVE "N"                TO   WK-C-VT61-VALID
016900         MOVE C-ERR-ENTDTE       TO   WK-C-VT61-ERROR-CD.
017000
017100 C299-VALIDATE-ENTRY-DATE-EX.
017200 EXIT.
017300
017400*-----------------------------------------------------------------*
017500* DEBIT/CREDIT MARK - 1-2 CHARACTERS, EACH "C" OR "D", MANDATORY *
017600*-----------------------------------------------------------------*
017700 C300-VALIDATE-MARK.
017800     IF  WK-C-VT61-MARK(1:1) NOT = "C" AND NOT = "D"
017900         MOVE "N"                TO   WK-C-VT61-VALID
018000         MOVE C-ERR-MARK         TO   WK-C-VT61-ERROR-CD
018100         GO TO C399-VALIDATE-MARK-EX.
018200
018300     IF  WK-C-VT61-MARK(2:1) NOT = SPACE
018400            AND WK-C-VT61-MARK(2:1) NOT = "C"
018500            AND WK-C-VT61-MARK(2:1) NOT = "D"
018600         MOVE "N"                TO   WK-C-VT61-VALID
018700         MOVE C-ERR-MARK         TO   WK-C-VT61-ERROR-CD.
018800
018900 C399-VALIDATE-MARK-EX.
019000 EXIT.
019100
019200*-----------------------------------------------------------------*
019300* FUNDS CODE - IF PRESENT, 1 SWIFT X-SET CHARACTER                *
019400*-----------------------------------------------------------------*
019500 C400-VALIDATE-FUNDS-CODE.
019600     IF  WK-C-VT61-FNDCDE-IND = "Y"
019700         MOVE WK-C-VT61-FNDCDE   TO   WK-C-XCHAR(1)
019800         PERFORM D900-CHECK-ONE-XCHAR
019900            THRU D999-CHECK-ONE-XCHAR-EX
020000         IF  WK-C-XBAD = "Y"
020100             MOVE "N"            TO   WK-C-VT61-VALID
020200             MOVE C-ERR-FNDCDE   TO   WK-C-VT61-ERROR-CD
020300         END-IF
020400     END-IF.
020500
020600 C499-VALIDATE-FUNDS-CODE-EX.
020700 EXIT.
020800
020900*-----------------------------------------------------------------*
021000* AMOUNT - DIGITS(1-15) + "," + EXACTLY 2 DIGITS, MANDATORY      *
021100*-----------------------------------------------------------------*
021200 C500-VALIDATE-AMOUNT.
021300     MOVE    SPACES              TO   WK-C-AMT-TEXT.
021400     MOVE    WK-C-VT61-AMT-TEXT  TO   WK-C-AMT-TEXT.
021500     MOVE    ZEROES              TO   WK-C-COMMA-POS.
021600     MOVE    1                   TO   WK-C-SUBS.
021700     PERFORM D500-FIND-COMMA
021800        THRU D599-FIND-COMMA-EX
021900           18 TIMES.
022000
022100     IF  WK-C-COMMA-POS = 0
022200         MOVE "N"                TO   WK-C-VT61-VALID
022300         MOVE C-ERR-AMT          TO   WK-C-VT61-ERROR-CD
022400         GO TO C599-VALIDATE-AMOUNT-EX.
022500
022600     MOVE    SPACES              TO   WK-C-INT-TEXT.
022700     MOVE    WK-C-AMT-TEXT(1:WK-C-COMMA-POS - 1) TO WK-C-INT-TEXT.
022800     MOVE    WK-C-AMT-TEXT(WK-C-COMMA-POS + 1:2) TO WK-C-DEC-TEXT.
022900
023000     IF  WK-C-INT-TEXT IS NOT NUMERIC
023100            OR WK-C-DEC-TEXT IS NOT NUMERIC
023200         MOVE "N"                TO   WK-C-VT61-VALID
023300         MOVE C-ERR-AMT          TO   WK-C-VT61-ERROR-CD
023400         GO TO C599-VALIDATE-AMOUNT-EX.
023500
023600     MOVE    ZEROES              TO   WK-C-INT-VALUE.
023700     MOVE    1                   TO   WK-C-SUBS.
023800     PERFORM D700-ACCUMULATE-ONE-DIGIT
023900        THRU D799-ACCUMULATE-ONE-DIGIT-EX
024000           15 TIMES.
024100
024200     COMPUTE WK-C-VT61-AMT ROUNDED =
024300             WK-C-INT-VALUE + (WK-C-DEC-TEXT / 100).
024400
024500 C599-VALIDATE-AMOUNT-EX.
024600 EXIT.
024700
024800*-----------------------------------------------------------------*
024900* TRANSACTION TYPE ID CODE - 4-CHAR WIRE FORM [N|F][A-Z][A-Z][A-Z]*
025000*-----------------------------------------------------------------*
025100 C600-VALIDATE-TYPE-CODE.
025200     IF  WK-C-VT61-TYPCDE(1:1) NOT = "N"
025300            AND WK-C-VT61-TYPCDE(1:1) NOT = "F"
025400         MOVE "N"                TO   WK-C-VT61-VALID
025500         MOVE C-ERR-TYPCDE       TO   WK-C-VT61-ERROR-CD
025600         GO TO C699-VALIDATE-TYPE-CODE-EX.
025700
025800     IF  WK-C-VT61-TYPCDE(2:1) < "A"
025900            OR WK-C-VT61-TYPCDE(2:1) > "Z"
026000            OR WK-C-VT61-TYPCDE(3:1) < "A"
026100            OR WK-C-VT61-TYPCDE(3:1) > "Z"
026200            OR WK-C-VT61-TYPCDE(4:1) < "A"
026300            OR WK-C-VT61-TYPCDE(4:1) > "Z"
026400         MOVE "N"                TO   WK-C-VT61-VALID
026500         MOVE C-ERR-TYPCDE       TO   WK-C-VT61-ERROR-CD.
026600
026700 C699-VALIDATE-TYPE-CODE-EX.
026800 EXIT.
026900
027000*-----------------------------------------------------------------*
027100* CUSTOMER REFERENCE - 1-16 SWIFT X-SET CHARACTERS, MANDATORY    *
027200*-----------------------------------------------------------------*
027300 C700-VALIDATE-CUSTOMER-REF.
027400     IF  WK-C-VT61-CUSTREF = SPACES
027500         MOVE "N"                TO   WK-C-VT61-VALID
027600         MOVE C-ERR-CUSTREF      TO   WK-C-VT61-ERROR-CD
027700         GO TO C799-VALIDATE-CUSTOMER-REF-EX.
027800
027900     MOVE    SPACES              TO   WK-C-XFIELD.
028000     MOVE    WK-C-VT61-CUSTREF   TO   WK-C-XFIELD(1:16).
028100     MOVE    16                  TO   WK-C-LIMIT.
028200     MOVE    1                   TO   WK-C-SUBS.
028300     MOVE    "N"                 TO   WK-C-XBAD.
028400     PERFORM D800-SCAN-XFIELD
028500        THRU D899-SCAN-XFIELD-EX
028600           16 TIMES.
028700
028800     IF  WK-C-XBAD = "Y"
028900         MOVE "N"                TO   WK-C-VT61-VALID
029000         MOVE C-ERR-CUSTREF      TO   WK-C-VT61-ERROR-CD.
029100
029200 C799-VALIDATE-CUSTOMER-REF-EX.
029300 EXIT.
029400
029500*-----------------------------------------------------------------*
029600* BANK REFERENCE - IF PRESENT, 1-16 SWIFT X-SET CHARACTERS       *
029700*-----------------------------------------------------------------*
029800 C800-VALIDATE-BANK-REF.
029900     IF  WK-C-VT61-BNKREF-IND = "Y"
030000         IF  WK-C-VT61-BNKREF = SPACES
030100             MOVE "N"            TO   WK-C-VT61-VALID
030200             MOVE C-ERR-BNKREF   TO   WK-C-VT61-ERROR-CD
030300             GO TO C899-VALIDATE-BANK-REF-EX
030400         END-IF
030500         MOVE SPACES             TO   WK-C-XFIELD
030600         MOVE WK-C-VT61-BNKREF   TO   WK-C-XFIELD(1:16)
030700         MOVE 16                 TO   WK-C-LIMIT
030800         MOVE 1                  TO   WK-C-SUBS
030900         MOVE "N"                TO   WK-C-XBAD
031000         PERFORM D800-SCAN-XFIELD
031100            THRU D899-SCAN-XFIELD-EX
031200               16 TIMES
031300         IF  WK-C-XBAD = "Y"
031400             MOVE "N"            TO   WK-C-VT61-VALID
031500             MOVE C-ERR-BNKREF   TO   WK-C-VT61-ERROR-CD
031600         END-IF
031700     END-IF.
031800
031900 C899-VALIDATE-BANK-REF-EX.
032000 EXIT.
032100
032200*-----------------------------------------------------------------*
032300* SUPPLEMENTARY DETAILS - IF PRESENT, 1-34 ALPHANUMERIC          *
032400*-----------------------------------------------------------------*
032500 C900-VALIDATE-SUPP-DETAILS.
032600     IF  WK-C-VT61-SUPDTL-IND = "Y"
032700            AND WK-C-VT61-SUPDTL = SPACES
032800         MOVE "N"                TO   WK-C-VT61-VALID
032900         MOVE C-ERR-SUPDTL       TO   WK-C-VT61-ERROR-CD.
033000
033100 C999-VALIDATE-SUPP-DETAILS-EX.
033200 EXIT.
033300
033400*-----------------------------------------------------------------*
033500* FIND THE DECIMAL COMMA IN THE AMOUNT TEXT                      *
033600*-----------------------------------------------------------------*
033700 D500-FIND-COMMA.
033800     IF  WK-C-COMMA-POS = 0 AND WK-C-AMT-CHAR(WK-C-SUBS) = ","
033900         MOVE WK-C-SUBS          TO   WK-C-COMMA-POS.
034000     ADD 1 TO WK-C-SUBS.
034100
034200 D599-FIND-COMMA-EX.
034300 EXIT.
034400
034500*-----------------------------------------------------------------*
034600* ACCUMULATE THE INTEGER PORTION OF THE AMOUNT, DIGIT BY DIGIT   *
034700*-----------------------------------------------------------------*
034800 D700-ACCUMULATE-ONE-DIGIT.
034900     IF  WK-C-INT-CHAR(WK-C-SUBS) NOT = SPACE
035000         MOVE WK-C-INT-CHAR(WK-C-SUBS) TO WK-C-DIGIT
035100         COMPUTE WK-C-INT-VALUE = WK-C-INT-VALUE * 10 + WK-C-DIGIT.
035200     ADD 1 TO WK-C-SUBS.
035300
035400 D799-ACCUMULATE-ONE-DIGIT-EX.
035500 EXIT.
035600
035700*-----------------------------------------------------------------*
035800* CHECK ONE CHARACTER AGAINST THE SWIFT X-CHARACTER SET          *
035900* (LETTER, DIGIT, SPACE, OR ONE OF . , ( ) / ' + : ? { } )       *
036000*-----------------------------------------------------------------*
036100 D800-SCAN-XFIELD.
036200     MOVE    WK-C-XCHAR(WK-C-SUBS) TO WK-C-XCHAR(1).
036300     PERFORM D900-CHECK-ONE-XCHAR
036400        THRU D999-CHECK-ONE-XCHAR-EX.
036500     ADD 1 TO WK-C-SUBS.
036600
036700 D899-SCAN-XFIELD-EX.
036800 EXIT.
036900
037000 D900-CHECK-ONE-XCHAR.
037100     IF  WK-C-XCHAR(1) = SPACE
037200         GO TO D999-CHECK-ONE-XCHAR-EX.
037300     IF  WK-C-XCHAR(1) IS NUMERIC
037400         GO TO D999-CHECK-ONE-XCHAR-EX.
037500     IF  WK-C-XCHAR(1) NOT < "A" AND WK-C-XCHAR(1) NOT > "Z"
037600         GO TO D999-CHECK-ONE-XCHAR-EX.
037700     IF  C-SWIFT-PUNCT(1:1) = WK-C-XCHAR(1)
037800            OR C-SWIFT-PUNCT(2:1) = WK-C-XCHAR(1)
037900            OR C-SWIFT-PUNCT(3:1) = WK-C-XCHAR(1)
038000            OR C-SWIFT-PUNCT(4:1) = WK-C-XCHAR(1)
038100            OR C-SWIFT-PUNCT(5:1) = WK-C-XCHAR(1)
038200            OR C-SWIFT-PUNCT(6:1) = WK-C-XCHAR(1)
038300            OR C-SWIFT-PUNCT(7:1) = WK-C-XCHAR(1)
038400            OR C-SWIFT-PUNCT(8:1) = WK-C-XCHAR(1)
038500            OR C-SWIFT-PUNCT(9:1) = WK-C-XCHAR(1)
038600            OR C-SWIFT-PUNCT(10:1) = WK-C-XCHAR(1)
038700            OR C-SWIFT-PUNCT(11:1) = WK-C-XCHAR(1)
038800         GO TO D999-CHECK-ONE-XCHAR-EX.
038900     MOVE    "Y"                 TO   WK-C-XBAD.
039000
039100 D999-CHECK-ONE-XCHAR-EX.
039200 EXIT.
039300
039400*-----------------------------------------------------------------*
039500* RENDER ":61:" + VALDTE + ENTDTE + MARK + FNDCDE + AMOUNT +     *
039600* TYPCDE + CUSTREF + ("//" + BNKREF) ; SUPDTL ON ITS OWN LINE    *
039700*-----------------------------------------------------------------*
039800 B200-RENDER-TAG61.
039900     MOVE    SPACES              TO   WK-C-VT61-LINE.
040000     STRING  ":61:"               DELIMITED BY SIZE
040100             WK-C-VT61-VALDTE     DELIMITED BY SIZE
040200             INTO WK-C-VT61-LINE.
040300
040400     IF  WK-C-VT61-ENTDTE-IND = "Y"
040500         STRING  WK-C-VT61-LINE   DELIMITED BY SPACE
040600                 WK-C-VT61-ENTDTE DELIMITED BY SIZE
040700                 INTO WK-C-VT61-LINE
040800     END-IF.
040900
041000     STRING  WK-C-VT61-LINE       DELIMITED BY SPACE
041100             WK-C-VT61-MARK       DELIMITED BY SPACE
041200             INTO WK-C-VT61-LINE.
041300
041400     IF  WK-C-VT61-FNDCDE-IND = "Y"
041500         STRING  WK-C-VT61-LINE   DELIMITED BY SPACE
041600                 WK-C-VT61-FNDCDE DELIMITED BY SIZE
041700                 INTO WK-C-VT61-LINE
041800     END-IF.
041900
042000     STRING  WK-C-VT61-LINE       DELIMITED BY SPACE
042100             WK-C-VT61-AMT-TEXT   DELIMITED BY SPACE
042200             WK-C-VT61-TYPCDE     DELIMITED BY SIZE
042300             WK-C-VT61-CUSTREF    DELIMITED BY SPACE
042400             INTO WK-C-VT61-LINE.
042500
042600     IF  WK-C-VT61-BNKREF-IND = "Y"
042700         STRING  WK-C-VT61-LINE   DELIMITED BY SPACE
042800                 "//"             DELIMITED BY SIZE
042900                 WK-C-VT61-BNKREF DELIMITED BY SPACE
043000                 INTO WK-C-VT61-LINE
043100     END-IF.
043200
043300     MOVE    SPACES              TO   WK-C-VT61-SUPP-LINE.
043400     IF  WK-C-VT61-SUPDTL-IND = "Y"
043500         MOVE WK-C-VT61-SUPDTL   TO   WK-C-VT61-SUPP-LINE.
043600
043700 B299-RENDER-TAG61-EX.
043800 EXIT.
043900
044000******************************************************************
044100************** END OF PROGRAM SOURCE -  STMVT61 ****************
044200******************************************************************
