000100*-----------------------------------------------------------------*
000200* VWR940 - LINKAGE AREA - STM940WR - OUTPUT MESSAGE FILE WRITER   *
000300*-----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                       *
000500*-----------------------------------------------------------------*
000600* ST9A00 - ACNRJR - 18/06/1993 - BANK STATEMENT INTERFACE PROJECT *
000700*                  - SWIFT MT940 PHASE 1                         *
000800*                  - INITIAL VERSION.                            *
000900*-----------------------------------------------------------------*
001000 01  WK-C-VWR-RECORD.
001100     05  WK-C-VWR-INPUT.
001200         10  WK-C-VWR-FUNCTION       PIC X(01).
001300             88  WK-C-VWR-OPEN             VALUE "O".
001400             88  WK-C-VWR-WRITE             VALUE "W".
001500             88  WK-C-VWR-CLOSE             VALUE "C".
001600         10  WK-C-VWR-LINE           PIC X(80).
001700     05  WK-C-VWR-OUTPUT.
001800         10  WK-C-VWR-VALID          PIC X(01).
001900             88  WK-C-VWR-IS-VALID         VALUE "Y".
002000         10  WK-C-VWR-ERROR-CD       PIC X(07).
002100     05  FILLER                      PIC X(10).
