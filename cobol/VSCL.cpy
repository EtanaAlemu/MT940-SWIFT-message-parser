000100*-----------------------------------------------------------------*
000200* VSCL - LINKAGE AREA - STMVSCL - SCALAR TAG (20/25/28C)          *
000300*        VALIDATE                                                *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                       *
000600*-----------------------------------------------------------------*
000700* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT *
000800*                  - SWIFT MT940 PHASE 1                         *
000900*                  - INITIAL VERSION.                            *
000910*-----------------------------------------------------------------*
000920* ST9C05 - VENL29 - 17/03/1997 - E-REQUEST 7190                  *
000930*                  - TAG 28C STATEMENT/SEQ NUMBER IS 1 TO 5       *
000940*                    DIGITS EACH SIDE OF THE SLASH, NOT A FIXED   *
000950*                    5/1/5 SLOT - DROP THE T28C-R REDEFINES,      *
000960*                    STMVSCL NOW SCANS FOR THE SLASH AT RUN TIME. *
001000*-----------------------------------------------------------------*
001100 01  WK-C-VSCL-RECORD.
001200     05  WK-C-VSCL-INPUT.
001300         10  WK-C-VSCL-OPTION        PIC X(01).
001400             88  WK-C-VSCL-TAG20            VALUE "2".
001500             88  WK-C-VSCL-TAG25            VALUE "5".
001600             88  WK-C-VSCL-TAG28C           VALUE "8".
001700         10  WK-C-VSCL-VALUE         PIC X(35).
001800         10  WK-C-VSCL-T20-R REDEFINES WK-C-VSCL-VALUE.
001900             15  WK-C-VSCL-T20-DATE         PIC X(08).
002000             15  WK-C-VSCL-T20-DATE-N REDEFINES
002100                 WK-C-VSCL-T20-DATE         PIC 9(08).
002200             15  WK-C-VSCL-T20-HYPHEN       PIC X(01).
002300             15  WK-C-VSCL-T20-SEQ          PIC X(03).
002400             15  WK-C-VSCL-T20-SEQ-N REDEFINES
002500                 WK-C-VSCL-T20-SEQ          PIC 9(03).
002600             15  FILLER                     PIC X(23).
003200     05  WK-C-VSCL-OUTPUT.
003300         10  WK-C-VSCL-VALID         PIC X(01).
003400             88  WK-C-VSCL-IS-VALID         VALUE "Y".
003500         10  WK-C-VSCL-ERROR-CD      PIC X(07).
003600     05  FILLER                      PIC X(10).
