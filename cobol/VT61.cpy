000100*-----------------------------------------------------------------*
000200* VT61 - LINKAGE AREA - STMVT61 - TAG 61 STATEMENT LINE           *
000300*        VALIDATE AND RENDER                                     *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                       *
000600*-----------------------------------------------------------------*
000700* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT *
000800*                  - SWIFT MT940 PHASE 1                         *
000900*                  - INITIAL VERSION.                            *
001000*-----------------------------------------------------------------*
001100* ST9B04 - TMPPYM - 02/05/1996 - E-REQUEST 6213                  *
001200*                  - ADD WK-C-VT61-BNKREF FOR TAG 61 //BANK REF  *
001300*                    CONTINUATION, PREVIOUSLY DROPPED ON FLOOR.  *
001400*-----------------------------------------------------------------*
001500 01  WK-C-VT61-RECORD.
001600     05  WK-C-VT61-INPUT.
001700         10  WK-C-VT61-VALDTE        PIC X(06).
001800         10  WK-C-VT61-VALDTE-R REDEFINES WK-C-VT61-VALDTE.
001900             15  WK-C-VT61-V-YY          PIC 9(02).
002000             15  WK-C-VT61-V-MM          PIC 9(02).
002100             15  WK-C-VT61-V-DD          PIC 9(02).
002200         10  WK-C-VT61-ENTDTE-IND    PIC X(01).
002300         10  WK-C-VT61-ENTDTE        PIC X(04).
002400         10  WK-C-VT61-ENTDTE-R REDEFINES WK-C-VT61-ENTDTE.
002500             15  WK-C-VT61-E-MM          PIC 9(02).
002600             15  WK-C-VT61-E-DD          PIC 9(02).
002700         10  WK-C-VT61-MARK          PIC X(02).
002800         10  WK-C-VT61-FNDCDE-IND    PIC X(01).
002900         10  WK-C-VT61-FNDCDE        PIC X(01).
003000         10  WK-C-VT61-AMT-TEXT      PIC X(18).
003100         10  WK-C-VT61-TYPCDE        PIC X(04).
003200         10  WK-C-VT61-CUSTREF       PIC X(16).
003300         10  WK-C-VT61-BNKREF-IND    PIC X(01).
003400         10  WK-C-VT61-BNKREF        PIC X(16).
003500         10  WK-C-VT61-SUPDTL-IND    PIC X(01).
003600         10  WK-C-VT61-SUPDTL        PIC X(34).
003700     05  WK-C-VT61-OUTPUT.
003800         10  WK-C-VT61-VALID         PIC X(01).
003900             88  WK-C-VT61-IS-VALID        VALUE "Y".
004000         10  WK-C-VT61-ERROR-CD      PIC X(07).
004100         10  WK-C-VT61-AMT           PIC S9(13)V9(02) COMP-3.
004200         10  WK-C-VT61-LINE          PIC X(80).
004300         10  WK-C-VT61-SUPP-LINE     PIC X(34).
004400     05  FILLER                      PIC X(10).
