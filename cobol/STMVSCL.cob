000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STMVSCL.
000300 AUTHOR. ACNRJR.
000400 INSTALLATION. CASH MANAGEMENT - SWIFT STP.
000500 DATE-WRITTEN. 24 JUN 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001000*               VALIDATE THE SYNTAX OF THE MT940 SCALAR TAGS -   *
001100*               TAG 20 (TRANSACTION REFERENCE NUMBER), TAG 25    *
001200*               (ACCOUNT IDENTIFICATION) AND TAG 28C (STATEMENT/ *
001300*               SEQUENCE NUMBER).  NO FILE LOOKUP IS PERFORMED - *
001400*               THESE ARE FREE-FORMAT SWIFT FIELDS.              *
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                      *
001700*----------------------------------------------------------------*
001800* MOD.#  INIT   DATE        DESCRIPTION                         *
001900* ------ ------ ----------  ----------------------------------- *
002000* ST9A01 ACNRJR 24/06/1993 - PROJ#STM94 - SWIFT MT940 PHASE 1   *
002100*                          - INITIAL VERSION                    *
002200* ST9C02 VENL29 02/08/1998 - BANK STATEMENT INTERFACE PROJECT   *
002300*                          - Y2K REVIEW - PIC 9(08) TAG 20 DATE *
002400*                            PORTION STAYS 8 DIGITS, YEAR 2000  *
002500*                            COMPLIANT BY CONSTRUCTION.  NO     *
002600*                            CHANGE MADE.                       *
002610* ST9C05 VENL29 17/03/1997 - E-REQUEST 7190                     *
002620*                          - TAG 28C STMT/SEQ NUMBER IS 1 TO 5  *
002630*                            DIGITS EACH SIDE OF THE SLASH, NOT *
002640*                            A FIXED 5/1/5 SLOT.  C300 NOW      *
002650*                            SCANS WK-C-VSCL-VALUE FOR THE      *
002660*                            SLASH AT RUN TIME INSTEAD OF USING *
002670*                            THE OLD T28C-R REDEFINES.          *
002700*----------------------------------------------------------------*
002800        EJECT
002900********************
003000 ENVIRONMENT DIVISION.
003100********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800***************
003900 DATA DIVISION.
004000***************
004100 WORKING-STORAGE SECTION.
004200
004300************************
004400 01 FILLER               PIC X(24) VALUE
004500        "** PROGRAM STMVSCL **".
004600
004700* ---------------- PROGRAM WORKING STORAGE -----------------*
004800 01 WK-C-COMMON.
004900        COPY ASCMWS.
005000
005100 01 WK-C-WORK-AREA.
005200     05 WK-C-FOUND        PIC X(01) VALUE "Y".
005300     05 WK-C-NOT-FOUND    PIC X(01) VALUE "N".
005400     05 WK-C-SUBS         PIC S9(04) COMP VALUE ZEROES.
005500     05 WK-C-NDIGITS      PIC S9(04) COMP VALUE ZEROES.
005600     05 WK-C-END-OF-SLOT  PIC X(01) VALUE "N".
005610     05 WK-C-SLASH-POS    PIC S9(04) COMP VALUE ZEROES.
005620     05 WK-C-STMTNO-LEN   PIC S9(04) COMP VALUE ZEROES.
005630     05 WK-C-SEQNO-LEN    PIC S9(04) COMP VALUE ZEROES.
005700     05 FILLER            PIC X(02) VALUE SPACES.
005800
005900 01 WK-C-LITERALS.
006000     05 C-ERR-TAG20       PIC X(07) VALUE "ST9E020".
006100     05 C-ERR-TAG25       PIC X(07) VALUE "ST9E025".
006200     05 C-ERR-TAG28C      PIC X(07) VALUE "ST9E28C".
006300     05 FILLER            PIC X(09) VALUE SPACES.
006400
006500********************
006600 LINKAGE SECTION.
006700********************
006800        COPY VSCL.
006900
007000****************************************
007100 PROCEDURE DIVISION USING WK-C-VSCL-RECORD.
007200****************************************
007300 MAIN-MODULE.
007400     PERFORM B000-MAIN-PROCESSING
007500        THRU B999-MAIN-PROCESSING-EX.
007600     EXIT PROGRAM.
007700
007800*----------------------------------------------------------------*
007900 B000-MAIN-PROCESSING.
008000*----------------------------------------------------------------*
008100     MOVE    SPACES              TO   WK-C-VSCL-OUTPUT.
008200     MOVE    "Y"                 TO   WK-C-VSCL-VALID.
008300
008400     EVALUATE TRUE
008500        WHEN WK-C-VSCL-TAG20
008600           PERFORM C100-VALIDATE-TAG20
008700              THRU C199-VALIDATE-TAG20-EX
008800        WHEN WK-C-VSCL-TAG25
008900           PERFORM C200-VALIDATE-TAG25
009000              THRU C299-VALIDATE-TAG25-EX
009100        WHEN WK-C-VSCL-TAG28C
009200           PERFORM C300-VALIDATE-TAG28C
009300              THRU C399-VALIDATE-TAG28C-EX
009400        WHEN OTHER
009500           MOVE "N"             TO   WK-C-VSCL-VALID
009600     END-EVALUATE.
009700
009800 B999-MAIN-PROCESSING-EX.
009900 EXIT.
010000
010100*----------------------------------------------------------------*
010200* TAG 20 - TRANSACTION REFERENCE NUMBER - 8 DIGITS, HYPHEN,      *
010300*          3 DIGITS (YYYYMMDD-NNN)                               *
010400*----------------------------------------------------------------*
010500 C100-VALIDATE-TAG20.
010600     IF  WK-C-VSCL-T20-DATE IS NOT NUMERIC
010700         MOVE "N"                 TO   WK-C-VSCL-VALID
010800         MOVE C-ERR-TAG20         TO   WK-C-VSCL-ERROR-CD
010900         GO TO C199-VALIDATE-TAG20-EX.
011000
011100     IF  WK-C-VSCL-T20-HYPHEN NOT = "-"
011200         MOVE "N"                 TO   WK-C-VSCL-VALID
011300         MOVE C-ERR-TAG20         TO   WK-C-VSCL-ERROR-CD
011400         GO TO C199-VALIDATE-TAG20-EX.
011500
011600     IF  WK-C-VSCL-T20-SEQ IS NOT NUMERIC
011700         MOVE "N"                 TO   WK-C-VSCL-VALID
011800         MOVE C-ERR-TAG20         TO   WK-C-VSCL-ERROR-CD.
011900
012000 C199-VALIDATE-TAG20-EX.
012100 EXIT.
012200
012300*----------------------------------------------------------------*
012400* TAG 25 - ACCOUNT IDENTIFICATION - 1 TO 35 UPPERCASE LETTERS   *
012500*          OR DIGITS, LEFT-JUSTIFIED, NO EMBEDDED SPACES        *
012600*----------------------------------------------------------------*
012700 C200-VALIDATE-TAG25.
012800     IF  WK-C-VSCL-VALUE = SPACES
012900         MOVE "N"                 TO   WK-C-VSCL-VALID
013000         MOVE C-ERR-TAG25         TO   WK-C-VSCL-ERROR-CD
013100         GO TO C299-VALIDATE-TAG25-EX.
013200
013300     MOVE "N"                     TO   WK-C-END-OF-SLOT.
013400     MOVE 1                       TO   WK-C-SUBS.
013500     PERFORM C250-SCAN-ONE-BYTE
013600        THRU C259-SCAN-ONE-BYTE-EX
013700           35 TIMES.
013800
013900 C299-VALIDATE-TAG25-EX.
014000 EXIT.
014100
014200*----------------------------------------------------------------*
014300* TAG 25 - SCAN A SINGLE BYTE OF THE ACCOUNT-ID FIELD - CALLED   *
014400* 35 TIMES BY C200 ABOVE, SUBSCRIPT CARRIED IN WK-C-SUBS         *
014500*----------------------------------------------------------------*
014600 C250-SCAN-ONE-BYTE.
014700     IF  WK-C-END-OF-SLOT = "N"
014800         IF  WK-C-VSCL-VALUE(WK-C-SUBS:1) = SPACE
014900             MOVE "Y"             TO   WK-C-END-OF-SLOT
015000         ELSE
015100             IF  (WK-C-VSCL-VALUE(WK-C-SUBS:1) < "A"
015200                     OR WK-C-VSCL-VALUE(WK-C-SUBS:1) > "Z")
015300                   AND WK-C-VSCL-VALUE(WK-C-SUBS:1) IS NOT
015400                       NUMERIC
015500                 MOVE "N"         TO   WK-C-VSCL-VALID
015600                 MOVE C-ERR-TAG25 TO   WK-C-VSCL-ERROR-CD
015700             END-IF
015800         END-IF
015900     ELSE
016000         IF  WK-C-VSCL-VALUE(WK-C-SUBS:1) NOT = SPACE
016100             MOVE "N"             TO   WK-C-VSCL-VALID
016200             MOVE C-ERR-TAG25     TO   WK-C-VSCL-ERROR-CD
016300         END-IF
016400     END-IF.
016500     ADD 1 TO WK-C-SUBS.
016600
016700 C259-SCAN-ONE-BYTE-EX.
016800 EXIT.
016900
017000*----------------------------------------------------------------*
017100* TAG 28C - STATEMENT/SEQUENCE NUMBER - N/N, 1 TO 5 DIGITS EACH *
017200* SIDE                                                           *
017300*----------------------------------------------------------------*
017400 C300-VALIDATE-TAG28C.
017500     MOVE 0                       TO   WK-C-SLASH-POS.
017600     MOVE 1                       TO   WK-C-SUBS.
017700     PERFORM C350-FIND-SLASH
017800        THRU C359-FIND-SLASH-EX
017900           11 TIMES.
018000
018100     IF  WK-C-SLASH-POS = 0
018200         MOVE "N"                 TO   WK-C-VSCL-VALID
018300         MOVE C-ERR-TAG28C        TO   WK-C-VSCL-ERROR-CD
018400         GO TO C399-VALIDATE-TAG28C-EX.
018500
018600     COMPUTE WK-C-STMTNO-LEN = WK-C-SLASH-POS - 1.
018700     IF  WK-C-STMTNO-LEN < 1 OR WK-C-STMTNO-LEN > 5
018800         MOVE "N"                 TO   WK-C-VSCL-VALID
018900         MOVE C-ERR-TAG28C        TO   WK-C-VSCL-ERROR-CD
019000         GO TO C399-VALIDATE-TAG28C-EX.
019100
019200     IF  WK-C-VSCL-VALUE(1:WK-C-STMTNO-LEN) IS NOT NUMERIC
019300         MOVE "N"                 TO   WK-C-VSCL-VALID
019400         MOVE C-ERR-TAG28C        TO   WK-C-VSCL-ERROR-CD
019500         GO TO C399-VALIDATE-TAG28C-EX.
019600
019700     MOVE 0                       TO   WK-C-SEQNO-LEN.
019800     MOVE WK-C-SLASH-POS          TO   WK-C-SUBS.
019900     ADD 1                        TO   WK-C-SUBS.
020000     MOVE "N"                     TO   WK-C-END-OF-SLOT.
020100     PERFORM C370-COUNT-SEQNO-DIGIT
020200        THRU C379-COUNT-SEQNO-DIGIT-EX
020300           6 TIMES.
020400
020500     IF  WK-C-SEQNO-LEN < 1 OR WK-C-SEQNO-LEN > 5
020600         MOVE "N"                 TO   WK-C-VSCL-VALID
020700         MOVE C-ERR-TAG28C        TO   WK-C-VSCL-ERROR-CD.
020800
020900 C399-VALIDATE-TAG28C-EX.
021000 EXIT.
021100
021200*----------------------------------------------------------------*
021300* TAG 28C - SCAN WK-C-VSCL-VALUE FOR THE FIRST "/" - PERFORMED   *
021400* 11 TIMES BY C300 ABOVE, SUBSCRIPT CARRIED IN WK-C-SUBS         *
021500*----------------------------------------------------------------*
021600 C350-FIND-SLASH.
021700     IF  WK-C-SLASH-POS = 0
021800            AND WK-C-VSCL-VALUE(WK-C-SUBS:1) = "/"
021900         MOVE WK-C-SUBS           TO   WK-C-SLASH-POS
022000     END-IF.
022100     ADD 1 TO WK-C-SUBS.
022200
022300 C359-FIND-SLASH-EX.
022400 EXIT.
022500
022600*----------------------------------------------------------------*
022700* TAG 28C - COUNT CONTIGUOUS DIGITS AFTER THE SLASH - PERFORMED  *
022800* 6 TIMES BY C300 ABOVE, SUBSCRIPT CARRIED IN WK-C-SUBS, STOPS   *
022900* AT THE FIRST NON-DIGIT.  A 6TH CONTIGUOUS DIGIT MEANS SEQNO    *
023000* IS TOO LONG AND C300 WILL REJECT IT.                           *
023100*----------------------------------------------------------------*
023200 C370-COUNT-SEQNO-DIGIT.
023300     IF  WK-C-END-OF-SLOT = "N"
023400         IF  WK-C-VSCL-VALUE(WK-C-SUBS:1) IS NUMERIC
023500             ADD 1 TO WK-C-SEQNO-LEN
023600         ELSE
023700             MOVE "Y"             TO   WK-C-END-OF-SLOT
023800         END-IF
023900     END-IF.
024000     ADD 1 TO WK-C-SUBS.
024100
024200 C379-COUNT-SEQNO-DIGIT-EX.
024300 EXIT.
024400
024500******************************************************************
024600************** END OF PROGRAM SOURCE -  STMVSCL ****************
024700******************************************************************
