000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STMVBAL.
000500 AUTHOR.         ACNRJR.
000600 INSTALLATION.   CASH MANAGEMENT - SWIFT STP.
000700 DATE-WRITTEN.   15 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE, NORMALIZE
001200*               AND RENDER ONE BALANCE TAG (60F OPENING, 62F
001300*               CLOSING BOOKED, 64 CLOSING AVAILABLE) OF AN
001400*               MT940 CUSTOMER STATEMENT MESSAGE.  TAG 64
001500*               CARRIES ITS AMOUNT IN DOT-DECIMAL FORM WITH
001600*               COMMA THOUSANDS GROUPING - 60F/62F CARRY THE
001700*               STANDARD SWIFT COMMA-DECIMAL FORM.  ALL THREE
001800*               NORMALIZE TO THE SAME "DIGITS,DD" OUTPUT FORM.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* ST9A00 - ACNRJR - 15/06/1993 - BANK STATEMENT INTERFACE PROJECT
002400*                  - SWIFT MT940 PHASE 1
002500*                  - INITIAL VERSION.
002600*-----------------------------------------------------------------
002700* ST9A11 - ACNRJR - 30/09/1993 - E-REQUEST 2244
002800*                  - CALENDAR-DATE CHECK WAS ACCEPTING 31 APR,
002900*                    31 JUN ETC.  ADD DAYS-IN-MONTH TABLE.
003000*-----------------------------------------------------------------
003100* ST9C01 - TMPJP6 - 04/03/1998 - E-REQUEST 8814
003200*                  - TAG 64 ARRIVES DOT-DECIMAL WITH COMMA
003300*                    GROUPING (E.G. 6,461,201.00) WHILE 60F/62F
003400*                    STAY COMMA-DECIMAL.  SPLIT AMOUNT
003500*                    VALIDATION BY TAG.
003600*-----------------------------------------------------------------
003700* Y2K096  - TMPARV - 21/07/1998 - YEAR 2000 PROGRAM
003800*                  - REVIEWED.  LEAP-YEAR TEST USES YY MOD 4 -
003900*                    SWIFT WIRE DATE HAS NO CENTURY DIGITS, SO
004000*                    NO WINDOWING IS POSSIBLE OR NEEDED HERE.
004100*                    NO CHANGE MADE.
004200*-----------------------------------------------------------------
004300        EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM STMVBAL **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01    WK-C-COMMON.
006500     COPY ASCMWS.
006600
006700 01  WK-C-WORK-AREA.
006800     05  WK-C-SUBS                   PIC S9(04) COMP VALUE ZEROES.
006900     05  WK-C-DOT-POS                PIC S9(04) COMP VALUE ZEROES.
007000     05  WK-C-COMMA-POS              PIC S9(04) COMP VALUE ZEROES.
007100     05  WK-C-DIGIT-CNT              PIC S9(04) COMP VALUE ZEROES.
007200     05  WK-C-BAD-AMOUNT             PIC X(01) VALUE "N".
007300
007400     05  WK-C-AMT-TEXT               PIC X(20).
007500     05  WK-C-AMT-TEXT-R REDEFINES WK-C-AMT-TEXT.
007600         10  WK-C-AMT-CHAR           PIC X(01) OCCURS 20 TIMES.
007700
007800     05  WK-C-INT-TEXT               PIC X(18) VALUE SPACES.
007900     05  WK-C-INT-TEXT-R REDEFINES WK-C-INT-TEXT.
008000         10  WK-C-INT-CHAR           PIC X(01) OCCURS 18 TIMES.
008100     05  WK-C-DEC-TEXT                PIC X(02) VALUE "00".
008200
008300     05  WK-C-CLEAN-TEXT             PIC X(18) VALUE SPACES.
008400     05  WK-C-CLEAN-TEXT-R REDEFINES WK-C-CLEAN-TEXT.
008500         10  WK-C-CLEAN-CHAR         PIC X(01) OCCURS 18 TIMES.
008600     05  WK-C-CLEAN-LEN              PIC S9(04) COMP VALUE ZEROES.
008700
008800     05  WK-C-DIGIT                  PIC 9(01).
008900     05  WK-C-INT-VALUE              PIC S9(15) COMP-3
009000                                      VALUE ZEROES.
009100
009200     05  WK-C-DAYS-IN-MONTH-TBL      VALUE
009300         "312831303130313130313031".
009400         10  WK-C-DIM                PIC 9(02) OCCURS 12 TIMES.
009500     05  WK-C-DAYS-IN-MONTH-R REDEFINES WK-C-DAYS-IN-MONTH-TBL.
009600         10  WK-C-DIM-JAN            PIC 9(02).
009700         10  WK-C-DIM-FEB            PIC 9(02).
009800         10  FILLER                  PIC 9(20).
009900     05  WK-C-MAX-DAY                PIC 9(02) VALUE ZEROES.
010000     05  WK-C-IS-LEAP                PIC X(01) VALUE "N".
010100     05  FILLER                      PIC X(06) VALUE SPACES.
010200
010300 01  WK-C-LITERALS.
010400     05  C-ERR-MARK                  PIC X(07) VALUE "ST9E601".
010500     05  C-ERR-DATE                  PIC X(07) VALUE "ST9E602".
010600     05  C-ERR-CCY                   PIC X(07) VALUE "ST9E603".
010700     05  C-ERR-AMT                   PIC X(07) VALUE "ST9E604".
010800     05  FILLER                      PIC X(09) VALUE SPACES.
010900
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300     COPY VBAL.
011400     EJECT
011500********************************************
011600 PROCEDURE DIVISION USING WK-C-VBAL-RECORD.
011700********************************************
011800 MAIN-MODULE.
011900     PERFORM B000-MAIN-PROCESSING
012000        THRU B999-MAIN-PROCESSING-EX.
012100     EXIT PROGRAM.
012200
012300*-----------------------------------------------------------------*
012400 B000-MAIN-PROCESSING.
012500*-----------------------------------------------------------------*
012600     MOVE    SPACES              TO   WK-C-VBAL-OUTPUT.
012700     MOVE    "Y"                 TO   WK-C-VBAL-VALID.
012800
012900     PERFORM C100-VALIDATE-MARK
013000        THRU C199-VALIDATE-MARK-EX.
013100
013200     IF  WK-C-VBAL-IS-VALID
013300         PERFORM C200-VALIDATE-DATE
013400            THRU C299-VALIDATE-DATE-EX.
013500
013600     IF  WK-C-VBAL-IS-VALID
013700         PERFORM C300-VALIDATE-CURRENCY
013800            THRU C399-VALIDATE-CURRENCY-EX.
013900
014000     IF  WK-C-VBAL-IS-VALID
014100         PERFORM C400-VALIDATE-AMOUNT
014200            THRU C499-VALIDATE-AMOUNT-EX.
014300
014400     IF  WK-C-VBAL-IS-VALID
014500         PERFORM B200-NORMALIZE-AMOUNT
014600            THRU B299-NORMALIZE-AMOUNT-EX
014700         PERFORM B300-RENDER-BALANCE
014800            THRU B399-RENDER-BALANCE-EX.
014900
015000 B999-MAIN-PROCESSING-EX.
015100 EXIT.
015200
015300*-----------------------------------------------------------------*
015400* MARK MUST BE "C" OR "D"                                         *
015500*-----------------------------------------------------------------*
015600 C100-VALIDATE-MARK.
015700     IF  WK-C-VBAL-MARK NOT = "C" AND NOT = "D"
015800         MOVE "N"                TO   WK-C-VBAL-VALID
015900         MOVE C-ERR-MARK         TO   WK-C-VBAL-ERROR-CD.
016000
016100 C199-VALIDATE-MARK-EX.
016200 EXIT.
016300
016400*-----------------------------------------------------------------*
016500* DATE MUST BE 6 NUMERIC DIGITS AND A REAL CALENDAR DATE          *
016600* (ST9A11)                                                        *
016700*-----------------------------------------------------------------*
016800 C200-VALIDATE-DATE.
016900     IF  WK-C-VBAL-DATE IS NOT NUMERIC
017000         MOVE "N"                TO   WK-C-VBAL-VALID
017100         MOVE C-ERR-DATE         TO   WK-C-VBAL-ERROR-CD
017200         GO TO C299-VALIDATE-DATE-EX.
017300
017400     IF  WK-C-VBAL-MM < 1 OR WK-C-VBAL-MM > 12
017500         MOVE "N"                TO   WK-C-VBAL-VALID
017600         MOVE C-ERR-DATE         TO   WK-C-VBAL-ERROR-CD
017700         GO TO C299-VALIDATE-DATE-EX.
017800
017900     MOVE "N"                    TO   WK-C-IS-LEAP.
018000     DIVIDE WK-C-VBAL-YY BY 4 GIVING WK-C-DIGIT-CNT
018100            REMAINDER WK-C-MAX-DAY.
018200     IF  WK-C-MAX-DAY = 0
018300         MOVE "Y"                TO   WK-C-IS-LEAP.
018400     MOVE ZEROES                 TO   WK-C-MAX-DAY.
018500
018600     MOVE WK-C-DIM(WK-C-VBAL-MM) TO   WK-C-MAX-DAY.
018700     IF  WK-C-VBAL-MM = 2 AND WK-C-IS-LEAP = "Y"
018800         MOVE 29                 TO   WK-C-MAX-DAY.
018900
019000     IF  WK-C-VBAL-DD < 1 OR WK-C-VBAL-DD > WK-C-MAX-DAY
019100         MOVE "N"                TO   WK-C-VBAL-VALID
019200         MOVE C-ERR-DATE         TO   WK-C-VBAL-ERROR-CD.
019300
019400 C299-VALIDATE-DATE-EX.
019500 EXIT.
019600
019700*-----------------------------------------------------------------*
019800* CURRENCY MUST BE 3 UPPERCASE LETTERS                            *
019900*-----------------------------------------------------------------*
020000 C300-VALIDATE-CURRENCY.
020100     IF  WK-C-VBAL-CCY(1:1) < "A" OR WK-C-VBAL-CCY(1:1) > "Z"
020200            OR WK-C-VBAL-CCY(2:1) < "A" OR WK-C-VBAL-CCY(2:1) > "Z"
020300            OR WK-C-VBAL-CCY(3:1) < "A" OR WK-C-VBAL-CCY(3:1) > "Z"
020400         MOVE "N"                TO   WK-C-VBAL-VALID
020500         MOVE C-ERR-CCY          TO   WK-C-VBAL-ERROR-CD.
020600
020700 C399-VALIDATE-CURRENCY-EX.
020800 EXIT.
020900
021000*-----------------------------------------------------------------*
021100* AMOUNT SYNTAX - DIFFERS BY TAG (ST9C01)                         *
021200*-----------------------------------------------------------------*
021300 C400-VALIDATE-AMOUNT.
021400     MOVE    SPACES              TO   WK-C-AMT-TEXT.
021500     MOVE    WK-C-VBAL-AMT-TEXT  TO   WK-C-AMT-TEXT.
021600     MOVE    "N"                 TO   WK-C-BAD-AMOUNT.
021700
021800     IF  WK-C-VBAL-IS-64
021900         PERFORM D400-VALIDATE-AMOUNT-64
022000            THRU D499-VALIDATE-AMOUNT-64-EX
022100     ELSE
022200         PERFORM D410-VALIDATE-AMOUNT-STD
022300            THRU D419-VALIDATE-AMOUNT-STD-EX.
022400
022500     IF  WK-C-BAD-AMOUNT = "Y"
022600         MOVE "N"                TO   WK-C-VBAL-VALID
022700         MOVE C-ERR-AMT          TO   WK-C-VBAL-ERROR-CD.
022800
022900 C499-VALIDATE-AMOUNT-EX.
023000 EXIT.
023100
023200*-----------------------------------------------------------------*
023300* 60F/62F - \D{1,15}(,\D{2})? - COMMA IS THE DECIMAL SEPARATOR    *
023400*-----------------------------------------------------------------*
023500 D410-VALIDATE-AMOUNT-STD.
023600     MOVE    ZEROES              TO   WK-C-COMMA-POS.
023700     MOVE    1                   TO   WK-C-SUBS.
023800     PERFORM D450-FIND-COMMA
023900        THRU D459-FIND-COMMA-EX
024000           20 TIMES.
024100
024200     IF  WK-C-COMMA-POS = 0
024300         MOVE    WK-C-AMT-TEXT   TO   WK-C-INT-TEXT
024400         MOVE    "00"            TO   WK-C-DEC-TEXT
024500     ELSE
024600         MOVE    SPACES          TO   WK-C-INT-TEXT
024700         MOVE    WK-C-AMT-TEXT(1:WK-C-COMMA-POS - 1)
024800                                 TO   WK-C-INT-TEXT
024900         MOVE    WK-C-AMT-TEXT(WK-C-COMMA-POS + 1:2)
025000                                 TO   WK-C-DEC-TEXT
025100         IF  WK-C-DEC-TEXT IS NOT NUMERIC
025200             MOVE "Y"            TO   WK-C-BAD-AMOUNT
025300         END-IF
025400     END-IF.
025500
025600     IF  WK-C-INT-TEXT(1:15) IS NOT NUMERIC
025700            OR WK-C-INT-TEXT(16:3) NOT = SPACES
025800         MOVE "Y"                TO   WK-C-BAD-AMOUNT.
025900
026000 D419-VALIDATE-AMOUNT-STD-EX.
026100 EXIT.
026200
026300*-----------------------------------------------------------------*
026400* 64 - \D{1,3}(,\D{3})*(\.\D{2})? - DOT IS THE DECIMAL SEPARATOR, *
026500* EMBEDDED COMMAS ARE THOUSANDS GROUPING AND ARE STRIPPED        *
026600*-----------------------------------------------------------------*
026700 D400-VALIDATE-AMOUNT-64.
026800     MOVE    ZEROES              TO   WK-C-DOT-POS.
026900     MOVE    1                   TO   WK-C-SUBS.
027000     PERFORM D460-FIND-DOT
027100        THRU D469-FIND-DOT-EX
027200           20 TIMES.
027300
027400     IF  WK-C-DOT-POS = 0
027500         MOVE    WK-C-AMT-TEXT   TO   WK-C-INT-TEXT
027600         MOVE    "00"            TO   WK-C-DEC-TEXT
027700     ELSE
027800         MOVE    SPACES          TO   WK-C-INT-TEXT
027900         MOVE    WK-C-AMT-TEXT(1:WK-C-DOT-POS - 1)
028000                                 TO   WK-C-INT-TEXT
028100         MOVE    WK-C-AMT-TEXT(WK-C-DOT-POS + 1:2)
028200                                 TO   WK-C-DEC-TEXT
028300         IF  WK-C-DEC-TEXT IS NOT NUMERIC
028400             MOVE "Y"            TO   WK-C-BAD-AMOUNT
028500         END-IF
028600     END-IF.
028700
028800     MOVE    SPACES              TO   WK-C-CLEAN-TEXT.
028900     MOVE    ZEROES              TO   WK-C-CLEAN-LEN.
029000     MOVE    1                   TO   WK-C-SUBS.
029100     PERFORM D470-STRIP-ONE-CHAR
029200        THRU D479-STRIP-ONE-CHAR-EX
029300           18 TIMES.
029400
029500     IF  WK-C-CLEAN-LEN = 0
029600            OR WK-C-CLEAN-TEXT(1:WK-C-CLEAN-LEN) IS NOT NUMERIC
029700         MOVE "Y"                TO   WK-C-BAD-AMOUNT
029800     ELSE
029900         MOVE    WK-C-CLEAN-TEXT TO   WK-C-INT-TEXT
030000     END-IF.
030100
030200 D499-VALIDATE-AMOUNT-64-EX.
030300 EXIT.
030400
030500*-----------------------------------------------------------------*
030600 D450-FIND-COMMA.
030700*-----------------------------------------------------------------*
030800     IF  WK-C-COMMA-POS = 0 AND WK-C-AMT-CHAR(WK-C-SUBS) = ","
030900         MOVE WK-C-SUBS          TO   WK-C-COMMA-POS.
031000     ADD 1 TO WK-C-SUBS.
031100
031200 D459-FIND-COMMA-EX.
031300 EXIT.
031400
031500*-----------------------------------------------------------------*
031600 D460-FIND-DOT.
031700*-----------------------------------------------------------------*
031800     IF  WK-C-AMT-CHAR(WK-C-SUBS) = "."
031900         MOVE WK-C-SUBS          TO   WK-C-DOT-POS.
032000     ADD 1 TO WK-C-SUBS.
032100
032200 D469-FIND-DOT-EX.
032300 EXIT.
032400
032500*-----------------------------------------------------------------*
032600* COPY EACH NON-COMMA, NON-SPACE BYTE OF THE INTEGER PORTION     *
032700* ACROSS TO WK-C-CLEAN-TEXT, STRIPPING THOUSANDS GROUPING        *
032800*-----------------------------------------------------------------*
032900 D470-STRIP-ONE-CHAR.
033000     IF  WK-C-INT-CHAR(WK-C-SUBS) NOT = "," AND
033100            WK-C-INT-CHAR(WK-C-SUBS) NOT = SPACE
033200         ADD 1 TO WK-C-CLEAN-LEN
033300         MOVE WK-C-INT-CHAR(WK-C-SUBS)
033400                                 TO WK-C-CLEAN-CHAR(WK-C-CLEAN-LEN).
033500     ADD 1 TO WK-C-SUBS.
033600
033700 D479-STRIP-ONE-CHAR-EX.
033800 EXIT.
033900
034000*-----------------------------------------------------------------*
034100* BUILD THE PACKED AMOUNT AND THE NORMALIZED "DIGITS,DD" TEXT    *
034200*-----------------------------------------------------------------*
034300 B200-NORMALIZE-AMOUNT.
034400     MOVE    ZEROES              TO   WK-C-INT-VALUE.
034500     MOVE    1                   TO   WK-C-SUBS.
034600     PERFORM D500-ACCUMULATE-ONE-DIGIT
034700        THRU D599-ACCUMULATE-ONE-DIGIT-EX
034800           18 TIMES.
034900
035000     COMPUTE WK-C-VBAL-AMT ROUNDED =
035100             WK-C-INT-VALUE + (WK-C-DEC-TEXT / 100).
035200
035300     MOVE    SPACES              TO   WK-C-VBAL-AMT-TEXT-OUT.
035400     STRING  WK-C-INT-TEXT        DELIMITED BY SPACE
035500             ","                  DELIMITED BY SIZE
035600             WK-C-DEC-TEXT        DELIMITED BY SIZE
035700             INTO WK-C-VBAL-AMT-TEXT-OUT.
035800
035900 B299-NORMALIZE-AMOUNT-EX.
036000 EXIT.
036100
036200*-----------------------------------------------------------------*
036300 D500-ACCUMULATE-ONE-DIGIT.
036400*-----------------------------------------------------------------*
036500     IF  WK-C-INT-CHAR(WK-C-SUBS) IS NOT = SPACE
036600         MOVE WK-C-INT-CHAR(WK-C-SUBS) TO WK-C-DIGIT
036700         COMPUTE WK-C-INT-VALUE = WK-C-INT-VALUE * 10 + WK-C-DIGIT.
036800     ADD 1 TO WK-C-SUBS.
036900
037000 D599-ACCUMULATE-ONE-DIGIT-EX.
037100 EXIT.
037200
037300*-----------------------------------------------------------------*
037400* RENDER ":<TAG>:" + MARK + DATE + CURRENCY + NORMALIZED AMOUNT  *
037500*-----------------------------------------------------------------*
037600 B300-RENDER-BALANCE.
037700     MOVE    SPACES              TO   WK-C-VBAL-LINE.
037800     IF  WK-C-VBAL-IS-64
037900         STRING ":64:" DELIMITED BY SIZE
038000                WK-C-VBAL-MARK   DELIMITED BY SIZE
038100                WK-C-VBAL-DATE   DELIMITED BY SIZE
038200                WK-C-VBAL-CCY    DELIMITED BY SIZE
038300                WK-C-VBAL-AMT-TEXT-OUT
038400                                 DELIMITED BY SPACE
038500                INTO WK-C-VBAL-LINE
038600     ELSE
038700         STRING ":"              DELIMITED BY SIZE
038800                WK-C-VBAL-TAGCD  DELIMITED BY SPACE
038900                ":"              DELIMITED BY SIZE
039000                WK-C-VBAL-MARK   DELIMITED BY SIZE
039100                WK-C-VBAL-DATE   DELIMITED BY SIZE
039200                WK-C-VBAL-CCY    DELIMITED BY SIZE
039300                WK-C-VBAL-AMT-TEXT-OUT
039400                                 DELIMITED BY SPACE
039500                INTO WK-C-VBAL-LINE
039600     END-IF.
039700
039800 B399-RENDER-BALANCE-EX.
039900 EXIT.
040000
040100******************************************************************
040200************** END OF PROGRAM SOURCE -  STMVBAL ****************
040300******************************************************************
