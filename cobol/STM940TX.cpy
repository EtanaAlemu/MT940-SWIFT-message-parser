000100*-----------------------------------------------------------------*
000200* STM940TX - RECORD LAYOUT - TRANSACTION INPUT FILE (BUILD MODE) *
000300*            ONE BUSINESS-FIELD RECORD PER MT940 MESSAGE PIECE,  *
000400*            FED TO STM94000 WHEN ASSEMBLING A STATEMENT.        *
000500*-----------------------------------------------------------------*
000600* I-O FORMAT: STM940TXR                                          *
000700* FROM FILE STM940TX OF LIBRARY COMLIB                           *
000800*-----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*-----------------------------------------------------------------*
001100* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT *
001200*                  - SWIFT MT940 PHASE 1                         *
001300*                  - INITIAL VERSION.  ONE RECORD TYPE PER       *
001400*                    MESSAGE SECTION (HEADER/DETAIL/TRAILER),    *
001500*                    CARRIED AS A 200 BYTE FLAT RECORD.          *
001600*-----------------------------------------------------------------*
001700* ST9B02 - TMPJP6 - 19/02/1995 - E-REQUEST 5122                  *
001800*                  - ADD TAG 61 FUNDS CODE AND BANK REFERENCE    *
001900*                    FIELDS, PREVIOUSLY ONLY SUPPLIED ON TLX.    *
002000*-----------------------------------------------------------------*
002100 01  STM940TX-RECORD.
002200     05  STM940TX-RECTYPE            PIC X(01).
002300         88  STM940TX-IS-HEADER             VALUE "1".
002400         88  STM940TX-IS-DETAIL             VALUE "2".
002500         88  STM940TX-IS-TRAILER            VALUE "9".
002600     05  STM940TX-DATA               PIC X(199).
002700
002800*-----------------------------------------------------------------*
002900* RECORD TYPE 1 - MESSAGE HEADER, SCALAR TAGS, OPENING BALANCE    *
003000*-----------------------------------------------------------------*
003100     05  STM940TX-HDR-REC REDEFINES STM940TX-DATA.
003200         10  STM940TX-H-HEADER       PIC X(80).
003300         10  STM940TX-H-TAG20        PIC X(12).
003400         10  STM940TX-H-TAG25        PIC X(35).
003500         10  STM940TX-H-TAG28C       PIC X(11).
003600         10  STM940TX-H-60F-MARK     PIC X(01).
003700         10  STM940TX-H-60F-DATE     PIC X(06).
003800         10  STM940TX-H-60F-CCY      PIC X(03).
003900         10  STM940TX-H-60F-AMT      PIC X(20).
004000         10  FILLER                  PIC X(31).
004100
004200*-----------------------------------------------------------------*
004300* RECORD TYPE 2 - ONE TAG 61 STATEMENT LINE                      *
004400*-----------------------------------------------------------------*
004500     05  STM940TX-DTL-REC REDEFINES STM940TX-DATA.
004600         10  STM940TX-D-VALDTE       PIC X(06).
004700         10  STM940TX-D-ENTDTE       PIC X(04).
004800         10  STM940TX-D-MARK         PIC X(02).
004900         10  STM940TX-D-FNDCDE       PIC X(01).
005000         10  STM940TX-D-AMT          PIC X(18).
005100         10  STM940TX-D-TYPCDE       PIC X(04).
005200         10  STM940TX-D-CUSTREF      PIC X(16).
005300         10  STM940TX-D-BNKREF       PIC X(16).
005400         10  STM940TX-D-SUPDTL       PIC X(34).
005500         10  FILLER                  PIC X(98).
005600
005700*-----------------------------------------------------------------*
005800* RECORD TYPE 9 - CLOSING BOOKED/AVAILABLE BALANCE AND TRAILER   *
005900*-----------------------------------------------------------------*
006000     05  STM940TX-TRL-REC REDEFINES STM940TX-DATA.
006100         10  STM940TX-T-62F-MARK     PIC X(01).
006200         10  STM940TX-T-62F-DATE     PIC X(06).
006300         10  STM940TX-T-62F-CCY      PIC X(03).
006400         10  STM940TX-T-62F-AMT      PIC X(20).
006500         10  STM940TX-T-64-MARK      PIC X(01).
006600         10  STM940TX-T-64-DATE      PIC X(06).
006700         10  STM940TX-T-64-CCY       PIC X(03).
006800         10  STM940TX-T-64-AMT       PIC X(20).
006900         10  STM940TX-T-TRAILER      PIC X(02).
007000         10  FILLER                  PIC X(141).
