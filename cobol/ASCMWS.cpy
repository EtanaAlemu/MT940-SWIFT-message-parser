000100*-----------------------------------------------------------------*
000200* ASCMWS - COMMON WORK AREA - FILE STATUS CONDITION NAMES         *
000300*-----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                       *
000500*-----------------------------------------------------------------*
000600* GP19A00 - ACNRJR - 14/03/1991 - CASH MGMT COMMON SERVICES       *
000700*                    - INITIAL VERSION, LIFTED OUT OF TRFVBAC     *
000800*                      SO EVERY CALLED ROUTINE SHARES ONE SET     *
000900*                      OF FILE-STATUS CONDITION NAMES.            *
001000*-----------------------------------------------------------------*
001100* Y2K099  - TMPARV - 09/11/1998 - YEAR 2000 PROGRAM               *
001200*                    - REVIEWED, NO CENTURY-BEARING FIELDS IN     *
001300*                      THIS COPYBOOK. NO CHANGE REQUIRED.         *
001400*-----------------------------------------------------------------*
001500 05  WK-C-FILE-STATUS           PIC X(02) VALUE SPACES.
001600     88  WK-C-SUCCESSFUL                  VALUE "00".
001700     88  WK-C-DUPLICATE-KEY               VALUE "02" "22".
001800     88  WK-C-END-OF-FILE                 VALUE "10".
001900     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002000     88  WK-C-BOUNDARY-VIOLATION          VALUE "34" "44".
002100     88  WK-C-FILE-ALREADY-OPEN           VALUE "41".
002200     88  WK-C-FILE-NOT-OPEN               VALUE "42" "47" "48" "49".
002300 05  FILLER                      PIC X(08) VALUE SPACES.
