000100*-----------------------------------------------------------------*
000200* VBAL - LINKAGE AREA - STMVBAL - BALANCE TAG (60F/62F/64)        *
000300*        VALIDATE, NORMALIZE AND RENDER                          *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                       *
000600*-----------------------------------------------------------------*
000700* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT *
000800*                  - SWIFT MT940 PHASE 1                         *
000900*                  - INITIAL VERSION.                            *
001000*-----------------------------------------------------------------*
001100* ST9C01 - TMPJP6 - 04/03/1998 - E-REQUEST 8814                  *
001200*                  - WIDEN WK-C-VBAL-AMT-TEXT TO X(20) TO CARRY   *
001300*                    TAG 64 DOT-DECIMAL / COMMA-GROUPED INPUT.    *
001400*-----------------------------------------------------------------*
001500 01  WK-C-VBAL-RECORD.
001600     05  WK-C-VBAL-INPUT.
001700         10  WK-C-VBAL-TAGCD         PIC X(03).
001800             88  WK-C-VBAL-IS-60F           VALUE "60F".
001900             88  WK-C-VBAL-IS-62F           VALUE "62F".
002000             88  WK-C-VBAL-IS-64            VALUE "64 ".
002100         10  WK-C-VBAL-MARK          PIC X(01).
002200         10  WK-C-VBAL-DATE          PIC X(06).
002300         10  WK-C-VBAL-DATE-R REDEFINES WK-C-VBAL-DATE.
002400             15  WK-C-VBAL-YY            PIC 9(02).
002500             15  WK-C-VBAL-MM            PIC 9(02).
002600             15  WK-C-VBAL-DD            PIC 9(02).
002700         10  WK-C-VBAL-CCY           PIC X(03).
002800         10  WK-C-VBAL-AMT-TEXT      PIC X(20).
002900     05  WK-C-VBAL-OUTPUT.
003000         10  WK-C-VBAL-VALID         PIC X(01).
003100             88  WK-C-VBAL-IS-VALID         VALUE "Y".
003200         10  WK-C-VBAL-ERROR-CD      PIC X(07).
003300         10  WK-C-VBAL-AMT           PIC S9(13)V9(02) COMP-3.
003400         10  WK-C-VBAL-AMT-TEXT-OUT  PIC X(18).
003500         10  WK-C-VBAL-LINE          PIC X(34).
003600     05  FILLER                      PIC X(10).
