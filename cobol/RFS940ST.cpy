000100*-----------------------------------------------------------------*
000200* RFS940ST - RECORD LAYOUT - MT940 MESSAGE WORK AREA             *
000300*            HOLDS ONE FULLY-DECOMPOSED CUSTOMER STATEMENT       *
000400*            MESSAGE, BUILT UP FROM TRANSACTION INPUT ON THE     *
000500*            BUILD PATH, OR FROM THE RAW MESSAGE ON THE PARSE    *
000600*            PATH.  STM94000 RENDERS THE OUTPUT MESSAGE FROM     *
000700*            THIS SAME WORK AREA EITHER WAY.                    *
000800*-----------------------------------------------------------------*
000900* I-O FORMAT: RFS940STR                                          *
001000* FROM FILE RFS940ST OF LIBRARY COMLIB                           *
001100*-----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                       *
001300*-----------------------------------------------------------------*
001400* ST9A00 - ACNRJR - 11/06/1993 - BANK STATEMENT INTERFACE PROJECT *
001500*                  - SWIFT MT940 PHASE 1                         *
001600*                  - INITIAL VERSION.                            *
001700*-----------------------------------------------------------------*
001800* ST9B01 - TMPJP6 - 03/10/1994 - E-REQUEST 4477                  *
001900*                  - RAISE TAG 61 TABLE FROM 40 TO 100 LINES,    *
002000*                    HIGH-VOLUME CORPORATE ACCOUNTS WERE         *
002100*                    TRUNCATING.                                *
002200*-----------------------------------------------------------------*
002300* Y2K098  - TMPARV - 21/09/1998 - YEAR 2000 PROGRAM               *
002400*                  - REVIEWED.  TAG 61/60F/62F/64 DATES STAY     *
002500*                    YYMMDD PER SWIFT WIRE FORMAT - NOT A        *
002600*                    CENTURY-WINDOW DEFECT, SWIFT OWNS THE       *
002700*                    FORMAT.  NO CHANGE MADE.                    *
002800*-----------------------------------------------------------------*
002810* ST9C06 - VENL29 - 17/03/1997 - E-REQUEST 7191                  *
002820*                  - C900/C850 NEVER ENFORCED THAT EVERY MANDATORY*
002830*                    TAG (HEADER, 20, 25, 28C, 60F, 62F, 64,      *
002840*                    TRAILER) WAS ACTUALLY PRESENT - A SHORT      *
002850*                    MESSAGE FELL THROUGH TO END-OF-FILE AND      *
002860*                    STILL GOT RENDERED.  RFS940-STATUS BELOW IS  *
002870*                    NOW SET BY EACH C2XX/C3XX/C4XX/C5XX/C7XX/    *
002880*                    C8XX SUCCESS PATH AND TESTED BY C000 ONCE    *
002890*                    THE PARSE LOOP ENDS.                         *
002895*-----------------------------------------------------------------*
002900 01  RFS940-RECORD.
003000     05  RFS940-SCALAR.
003100         10  RFS940-TAG20            PIC X(12).
003200         10  RFS940-TAG25            PIC X(35).
003300         10  RFS940-TAG28C           PIC X(11).
003400         10  FILLER                  PIC X(06).
003500     05  RFS940-HEADER               PIC X(80).
003600     05  RFS940-TRAILER              PIC X(02).
003700
003800*-----------------------------------------------------------------*
003900* BALANCE TABLE - SUBSCRIPT 1 = TAG 60F, 2 = TAG 62F, 3 = TAG 64 *
004000*-----------------------------------------------------------------*
004100     05  RFS940-BAL OCCURS 3 TIMES.
004200         10  RFS940-BAL-TAGCD        PIC X(03).
004300         10  RFS940-BAL-MARK         PIC X(01).
004400         10  RFS940-BAL-DATE         PIC 9(06).
004500         10  RFS940-BAL-DATE-R REDEFINES RFS940-BAL-DATE.
004600             15  RFS940-BAL-YY           PIC 9(02).
004700             15  RFS940-BAL-MM           PIC 9(02).
004800             15  RFS940-BAL-DD           PIC 9(02).
004900         10  RFS940-BAL-CCY          PIC X(03).
005000         10  RFS940-BAL-AMT          PIC S9(13)V9(02) COMP-3.
005100         10  RFS940-BAL-AMT-TXT      PIC X(18).
005200         10  FILLER                  PIC X(06).
005300
005400*-----------------------------------------------------------------*
005500* STATEMENT LINE TABLE - ONE ENTRY PER TAG 61 OCCURRENCE         *
005600*-----------------------------------------------------------------*
005700     05  RFS940-T61-COUNT            PIC S9(04) COMP.
005800     05  RFS940-T61 OCCURS 0 TO 100 TIMES
005900             DEPENDING ON RFS940-T61-COUNT.
006000         10  RFS940-T61-VALDTE       PIC 9(06).
006100         10  RFS940-T61-VALDTE-R REDEFINES RFS940-T61-VALDTE.
006200             15  RFS940-T61-V-YY         PIC 9(02).
006300             15  RFS940-T61-V-MM         PIC 9(02).
006400             15  RFS940-T61-V-DD         PIC 9(02).
006500         10  RFS940-T61-ENTDTE-IND   PIC X(01).
006600         10  RFS940-T61-ENTDTE       PIC 9(04).
006700         10  RFS940-T61-MARK         PIC X(02).
006800         10  RFS940-T61-FNDCDE-IND   PIC X(01).
006900         10  RFS940-T61-FNDCDE       PIC X(01).
007000         10  RFS940-T61-AMT          PIC S9(13)V9(02) COMP-3.
007100         10  RFS940-T61-AMT-TXT      PIC X(18).
007200         10  RFS940-T61-TYPCDE       PIC X(04).
007300         10  RFS940-T61-CUSTREF      PIC X(16).
007400         10  RFS940-T61-BNKREF-IND   PIC X(01).
007500         10  RFS940-T61-BNKREF       PIC X(16).
007600         10  RFS940-T61-SUPDTL-IND   PIC X(01).
007700         10  RFS940-T61-SUPDTL       PIC X(34).
007800         10  FILLER                  PIC X(06).
007900
008000*-----------------------------------------------------------------*
008100* MANDATORY-TAG-SEEN SWITCHES - SET "Y" BY STM94000'S C200/C300/ *
008200* C400/C500/C700/C800 SUCCESS PATHS AND BY C850 FOR THE HEADER/  *
008250* TRAILER PAIR - TESTED BY C000-PARSE-MESSAGE ONCE THE TAG-LINE  *
008260* LOOP ENDS SO A MESSAGE MISSING A MANDATORY TAG ABENDS INSTEAD  *
008270* OF BEING RENDERED INCOMPLETE.                                  *
008300*-----------------------------------------------------------------*
008400     05  RFS940-STATUS.
008500         10  RFS940-SEEN-HDR         PIC X(01) VALUE "N".
008600         10  RFS940-SEEN-T20         PIC X(01) VALUE "N".
008700         10  RFS940-SEEN-T25         PIC X(01) VALUE "N".
008800         10  RFS940-SEEN-T28C        PIC X(01) VALUE "N".
008900         10  RFS940-SEEN-60F         PIC X(01) VALUE "N".
009000         10  RFS940-SEEN-62F         PIC X(01) VALUE "N".
009100         10  RFS940-SEEN-64          PIC X(01) VALUE "N".
009200         10  RFS940-SEEN-TRL         PIC X(01) VALUE "N".
009300         10  FILLER                  PIC X(12).
009400     05  FILLER                      PIC X(20).
